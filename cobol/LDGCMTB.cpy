      *----------------------------------------------------------------*
      * LDGCMTB.cpybk
      *----------------------------------------------------------------*
      *DESCRIPTION : THE FOUR IN-MEMORY TABLES SHARED ACROSS THE
      *              LEDGER RUN UNIT.  LDGBATCH OWNS THE STORAGE (ONE
      *              COPY IN ITS WORKING-STORAGE SECTION) AND PASSES
      *              ALL FOUR ON EVERY CALL TO LDGREHYD/LDGVCMD/
      *              LDGVRULE/LDGVTXN/LDGVRSV SO THEY ALL WORK AGAINST
      *              THE SAME STORAGE BY REFERENCE - A CALLED ROUTINE
      *              THAT COPIED ITS OWN WORKING-STORAGE COPY OF THESE
      *              TABLES WOULD ONLY EVER SEE ITS OWN PRIVATE ROWS.
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      * LCT04 09/08/2026 VENDJK - WPL-4410
      *              - PULLED THE ACCOUNT/RESERVATION TABLES OUT OF
      *                LDGCMWS AND THE REGISTRY TABLES OUT OF
      *                LDGPTXN/LDGPRSV SO ALL FOUR CAN BE PASSED BY
      *                REFERENCE FROM LDGBATCH INSTEAD OF BEING RE-
      *                DECLARED (AND RE-ZEROED) IN EVERY CALLED
      *                PROGRAM'S OWN WORKING-STORAGE.
      *----------------------------------------------------------------*
      * LCT03 02/09/2016 CMPWNL - WPL-2790
      *              - ALL FOUR TABLES WIDENED FROM 2000 TO 5000
      *                ROWS - THE LARGER YEAR-END BATCHES WERE
      *                OVERFLOWING THE RESERVATION AND IDEMPOTENCY
      *                TABLES BEFORE THE ACCOUNT TABLE EVEN GOT CLOSE.
      *----------------------------------------------------------------*
      * LCT02 03/03/1999 TMPQRV - WPL-0890
      *              - Y2K - WK-ACCT-T-VERSION WIDENED FROM A 6-DIGIT
      *                TO A 9-DIGIT COUNTER SO A LONG-LIVED ACCOUNT
      *                COULD NOT WRAP DURING THE CENTURY ROLLOVER.
      *----------------------------------------------------------------*
      * LCT01 14/05/1991 VENAL7 - WPL-0240
      *              - INITIAL VERSION OF THE SHARED ACCOUNT-STATE
      *                LAYOUT, CARRIED FORWARD FROM LDGCMWS WHEN THE
      *                LEDGER SUITE FIRST SPLIT ITS TABLES OUT OF THE
      *                COMMON WORK AREA.
      *----------------------------------------------------------------*
      * IN-MEMORY ACCOUNT-STATE TABLE.
      * BUILT ONCE BY LDGREHYD FROM THE JOURNAL, THEN HELD AND UPDATED
      * FOR THE LIFE OF THE RUN BY LDGVRULE AS NEW EVENTS ARE APPENDED.
      * ONE ENTRY PER DISTINCT ACCOUNT SEEN.
      *----------------------------------------------------------------*
       01  WK-ACCT-TABLE-AREA.
           05  WK-ACCT-COUNT               PIC 9(07) COMP-3 VALUE ZEROS.
LCT03      05  WK-ACCT-ENTRY OCCURS 5000 TIMES
                   INDEXED BY WK-ACCT-IX.
               10  WK-ACCT-T-ID             PIC X(36).
               10  WK-ACCT-T-CUYCD          PIC X(03).
               10  WK-ACCT-T-BALANCE        PIC S9(13)V9(2).
               10  WK-ACCT-T-STATUS         PIC X(06).
LCT02          10  WK-ACCT-T-VERSION        PIC 9(09).
           05  FILLER                       PIC X(04).

      *----------------------------------------------------------------*
      * IN-MEMORY ACTIVE-RESERVATION TABLE.
      * ONE ROW PER RESERVATION STILL IN PHASE "RESERVED" - REMOVED
      * WHEN CAPTURED OR CANCELED.  USED TO COMPUTE AVAILABLE BALANCE.
      *----------------------------------------------------------------*
       01  WK-RSVD-TABLE-AREA.
           05  WK-RSVD-COUNT                PIC 9(07) COMP-3 VALUE ZEROS.
LCT03      05  WK-RSVD-ENTRY OCCURS 5000 TIMES
                   INDEXED BY WK-RSVD-IX.
               10  WK-RSVD-T-ACCTID          PIC X(36).
               10  WK-RSVD-T-RSVID           PIC X(36).
               10  WK-RSVD-T-AMOUNT          PIC S9(13)V9(2).
           05  FILLER                        PIC X(04).

      *----------------------------------------------------------------*
      * IN-MEMORY IDEMPOTENCY-REGISTRY TABLE - LOADED FROM LDGPTXN AT
      * LDGBATCH'S A000-PRIME-RUN, REWRITTEN IN FULL AT END OF JOB.
      *----------------------------------------------------------------*
       01  WK-PTXN-TABLE-AREA.
           05  WK-PTXN-COUNT          PIC 9(07) COMP-3 VALUE ZEROS.
LCT03      05  WK-PTXN-ENTRY OCCURS 5000 TIMES
                   INDEXED BY WK-PTXN-IX.
               10  WK-PTXN-T-ACCTID       PIC X(36).
               10  WK-PTXN-T-TXNID        PIC X(36).
               10  WK-PTXN-T-FINGERPRINT  PIC X(40).
               10  WK-PTXN-T-OCCURRED-AT  PIC X(26).
           05  FILLER                 PIC X(04).

      *----------------------------------------------------------------*
      * IN-MEMORY RESERVATION-PHASE REGISTRY TABLE - LOADED FROM
      * LDGPRSV AT LDGBATCH'S A000-PRIME-RUN, REWRITTEN IN FULL AT
      * END OF JOB.
      *----------------------------------------------------------------*
       01  WK-PRSV-TABLE-AREA.
           05  WK-PRSV-COUNT             PIC 9(07) COMP-3 VALUE ZEROS.
LCT03      05  WK-PRSV-ENTRY OCCURS 5000 TIMES
                   INDEXED BY WK-PRSV-IX.
               10  WK-PRSV-T-ACCTID       PIC X(36).
               10  WK-PRSV-T-RSVID        PIC X(36).
               10  WK-PRSV-T-TXNID        PIC X(36).
               10  WK-PRSV-T-PHASE        PIC X(08).
               10  WK-PRSV-T-OCCURRED-AT  PIC X(26).
           05  FILLER                 PIC X(04).
