      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGPROJ.
       AUTHOR.         VENDJK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   22 SEP 1991.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *===========================================================
      *DESCRIPTION : BALANCE-VIEW PROJECTOR.  RUN AS ITS OWN JOB
      *              STEP AFTER LDGBATCH HAS APPENDED THE RUN'S NEW
      *              EVENTS TO THE JOURNAL.  READS THE JOURNAL FROM
      *              THE TOP, FOLDS EACH ACCOUNT'S EVENTS INTO A
      *              SINGLE PER-ACCOUNT VIEW ROW (BALANCE, RESERVED
      *              TOTAL, CURRENCY, STATUS, LAST VERSION FOLDED),
      *              AND WRITES THE FULL SET OF VIEW ROWS TO
      *              LDGBVEW.  UNLIKE LDGREHYD THIS PASS DOES NOT
      *              KEEP A PER-RESERVATION TABLE - ONLY A RUNNING
      *              RESERVED TOTAL - AND IT REJECTS A NON-
      *              CONTIGUOUS OR STALE EVENT VERSION RATHER THAN
      *              SILENTLY FOLDING IT.
      *===========================================================
      * HISTORY OF MODIFICATION:
      *===========================================================
      * LGP05 - VENDJK  - 09/08/2026 - WPL-4408
      *                  - STALE/NON-CONTIGUOUS EVENT VERSIONS ARE NOW
      *                    REJECTED AND COUNTED RATHER THAN SILENTLY
      *                    FOLDED INTO THE VIEW ROW.
      *-----------------------------------------------------------*
      * LGP04 - TMPQRV  - 03/08/2017 - WPL-2966
      *                  - WK-BVEW-TABLE-AREA-R REDEFINES ADDED SO THE
      *                    VIEW TABLE COULD BE DUMPED TO A HEX DISPLAY
      *                    WHEN E100 RAN PAST ITS SUBSCRIPT LIMIT.
      *-----------------------------------------------------------*
      * LGP03 - CMPFEN  - 11/02/2006 - WPL-1720
      *                  - DROPPED THE PER-RESERVATION TABLE THIS PASS
      *                    USED TO KEEP AND REPLACED IT WITH A SINGLE
      *                    RUNNING RESERVED TOTAL PER ACCOUNT - THE
      *                    DETAIL TABLE WAS NEVER READ BACK BY ANY
      *                    DOWNSTREAM STEP.
      *-----------------------------------------------------------*
      * LGP02 - VENBTK  - 14/01/1999 - WPL-0840
      *                  - Y2K WINDOWING - WK-N-PROJ-ACCT-IX TABLE
      *                    SUBSCRIPT WIDENED AND REDEFINED SO THE
      *                    CENTURY DIGIT ON FOLDED-EVENT TIMESTAMPS
      *                    COULD BE CHECKED WITHOUT A SIGN OVERFLOW.
      *-----------------------------------------------------------*
      * LGP01 - VENDJK  - 22/09/1991 - WPL-0220
      *                  - INITIAL VERSION.  BALANCE-VIEW PROJECTOR
      *                    RUN AS THE JOB STEP AFTER THE LEDGER BATCH.
      *-----------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
                      UPSI-0 IS UPSI-SWITCH-0
                        ON STATUS IS U0-ON
                        OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LDGJRNL ASSIGN TO LDGJRNL
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.

           SELECT LDGBVEW ASSIGN TO LDGBVEW
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-D-FILE-STATUS.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  LDGJRNL
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS LDGJRNL-REC.
       01  LDGJRNL-REC.
           COPY LDGJRNL.

       FD  LDGBVEW
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS LDGBVEW-REC.
       01  LDGBVEW-REC.
           COPY LDGBVEW.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGPROJ  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WK-D-FILE-STATUS             PIC X(02) VALUE "00".
           05  WK-D-FS-REDEFINE REDEFINES WK-D-FILE-STATUS.
               10  WK-D-FS-CLASS        PIC X(01).
               10  WK-D-FS-SUBCD        PIC X(01).
           88  WK-D-SUCCESSFUL          VALUE "00" "02".

       01  WS-C-WORK-AREA.
           05  WS-C-END-OF-JOURNAL      PIC X(01) VALUE "N".
           88  WS-C-NO-MORE-EVENTS      VALUE "Y".

      *----------------------------------------------------------------*
      * PROJECTED-VIEW WORKING TABLE - ONE ROW PER ACCOUNT, BUILT
      * FRESH EACH RUN FROM THE WHOLE JOURNAL.
      *----------------------------------------------------------------*
       01  WK-BVEW-TABLE-AREA.
           05  WK-BVEW-COUNT            PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-BVEW-ENTRY OCCURS 5000 TIMES
                   INDEXED BY WK-BVEW-IX.
               10  WK-BVEW-T-ACCTID      PIC X(36).
               10  WK-BVEW-T-CUYCD       PIC X(03).
               10  WK-BVEW-T-BALANCE     PIC S9(13)V9(2).
               10  WK-BVEW-T-RESERVED    PIC S9(13)V9(2).
               10  WK-BVEW-T-STATUS      PIC X(06).
               10  WK-BVEW-T-VERSION     PIC 9(09).
LGP04  01  WK-BVEW-TABLE-AREA-R REDEFINES WK-BVEW-TABLE-AREA.
           05  FILLER                   PIC X(08).
           05  FILLER                   PIC X(360000).

       01  WK-N-PROJ-ACCT-IX            PIC 9(07) COMP-3 VALUE ZEROS.
LGP02  01  WK-N-PROJ-ACCT-IX-R REDEFINES WK-N-PROJ-ACCT-IX.
           05  FILLER                   PIC X(04).
       01  WK-N-PROJ-MATCH-IX           PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-PROJ-WRITE-IX           PIC 9(07) COMP-3 VALUE ZEROS.

       01  WK-N-PROJ-EXPECT-VER         PIC 9(09) VALUE ZEROS.

       01  WK-N-PROJ-CONTROL.
           05  WK-N-PROJ-EVENTS-READ    PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-PROJ-ROWS-WRITTEN   PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-PROJ-ERRORS         PIC 9(07) COMP-3 VALUE ZEROS.

           EJECT
      ***************
       PROCEDURE DIVISION.
      ***************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-MAIN-PROCESSING
              THRU B099-MAIN-PROCESSING-EX.
           PERFORM C000-WRITE-VIEW-ROWS
              THRU C099-WRITE-VIEW-ROWS-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           DISPLAY "LDGPROJ - EVENTS READ    " WK-N-PROJ-EVENTS-READ.
           DISPLAY "LDGPROJ - ROWS WRITTEN   " WK-N-PROJ-ROWS-WRITTEN.
           DISPLAY "LDGPROJ - ERRORS         " WK-N-PROJ-ERRORS.
           GOBACK.

      *-------------------------------------------------------------*
       A000-START-PROGRAM-ROUTINE.
      *-------------------------------------------------------------*
           OPEN INPUT  LDGJRNL.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "LDGPROJ - OPEN FILE ERROR - LDGJRNL"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT LDGBVEW.
           IF NOT WK-D-SUCCESSFUL
              DISPLAY "LDGPROJ - OPEN FILE ERROR - LDGBVEW"
              DISPLAY "FILE STATUS IS " WK-D-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM D000-READ-NEXT-EVENT
              THRU D099-READ-NEXT-EVENT-EX.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-------------------------------------------------------------*
       B000-MAIN-PROCESSING.
      *-------------------------------------------------------------*
           PERFORM B100-FOLD-ONE-EVENT
              THRU B199-FOLD-ONE-EVENT-EX
              UNTIL WS-C-NO-MORE-EVENTS.

       B099-MAIN-PROCESSING-EX.
           EXIT.

      *-------------------------------------------------------------*
       B100-FOLD-ONE-EVENT.
      *-------------------------------------------------------------*
           ADD 1 TO WK-N-PROJ-EVENTS-READ.
           PERFORM E000-FIND-VIEW-ROW
              THRU E099-FIND-VIEW-ROW-EX.

           IF WK-N-PROJ-MATCH-IX = ZEROS
              PERFORM E100-ADD-VIEW-ROW
                 THRU E199-ADD-VIEW-ROW-EX
              MOVE ZEROS TO WK-N-PROJ-EXPECT-VER
           ELSE
              MOVE WK-BVEW-T-VERSION (WK-N-PROJ-MATCH-IX)
                 TO WK-N-PROJ-EXPECT-VER
           END-IF.

           ADD 1 TO WK-N-PROJ-EXPECT-VER.

LGP05      IF LDGJRNL-VERSION NOT = WK-N-PROJ-EXPECT-VER
LGP05         DISPLAY "LDGPROJ - NON-CONTIGUOUS VERSION - "
LGP05            LDGJRNL-ACCTID " EXPECTED " WK-N-PROJ-EXPECT-VER
LGP05            " GOT " LDGJRNL-VERSION
LGP05         ADD 1 TO WK-N-PROJ-ERRORS
LGP05         GO TO B199-FOLD-ONE-EVENT-EX
LGP05      END-IF.

           PERFORM F000-APPLY-EVENT
              THRU F099-APPLY-EVENT-EX.

       B199-FOLD-ONE-EVENT-EX.
           PERFORM D000-READ-NEXT-EVENT
              THRU D099-READ-NEXT-EVENT-EX.

      *-------------------------------------------------------------*
       D000-READ-NEXT-EVENT.
      *-------------------------------------------------------------*
           READ LDGJRNL.
           IF WK-C-END-OF-FILE
              MOVE "Y" TO WS-C-END-OF-JOURNAL
           ELSE
              IF NOT WK-C-SUCCESSFUL
                 DISPLAY "LDGPROJ - READ FILE ERROR - LDGJRNL"
                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                 GO TO Y900-ABNORMAL-TERMINATION
              END-IF
           END-IF.

       D099-READ-NEXT-EVENT-EX.
           EXIT.

      *-------------------------------------------------------------*
       E000-FIND-VIEW-ROW.
      *-------------------------------------------------------------*
           MOVE ZEROS               TO WK-N-PROJ-MATCH-IX.
           IF WK-BVEW-COUNT = ZEROS
              GO TO E099-FIND-VIEW-ROW-EX.
           PERFORM E010-FIND-ONE-VIEW-ROW
              THRU E010-FIND-ONE-VIEW-ROW-EX
              VARYING WK-N-PROJ-ACCT-IX FROM 1 BY 1
                UNTIL WK-N-PROJ-ACCT-IX > WK-BVEW-COUNT
                   OR WK-N-PROJ-MATCH-IX NOT = ZEROS.

       E099-FIND-VIEW-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       E010-FIND-ONE-VIEW-ROW.
      *-------------------------------------------------------------*
           IF WK-BVEW-T-ACCTID (WK-N-PROJ-ACCT-IX) = LDGJRNL-ACCTID
              MOVE WK-N-PROJ-ACCT-IX TO WK-N-PROJ-MATCH-IX
           END-IF.

       E010-FIND-ONE-VIEW-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       E100-ADD-VIEW-ROW.
      *-------------------------------------------------------------*
           IF WK-BVEW-COUNT NOT < 5000
              DISPLAY "LDGPROJ - VIEW TABLE FULL"
              ADD 1 TO WK-N-PROJ-ERRORS
              GO TO E199-ADD-VIEW-ROW-EX.
           ADD 1 TO WK-BVEW-COUNT.
           MOVE LDGJRNL-ACCTID TO WK-BVEW-T-ACCTID (WK-BVEW-COUNT).
           MOVE LDGJRNL-CUYCD  TO WK-BVEW-T-CUYCD (WK-BVEW-COUNT).
           MOVE ZEROS          TO WK-BVEW-T-BALANCE (WK-BVEW-COUNT)
                                   WK-BVEW-T-RESERVED (WK-BVEW-COUNT)
                                   WK-BVEW-T-VERSION (WK-BVEW-COUNT).
           MOVE SPACES         TO WK-BVEW-T-STATUS (WK-BVEW-COUNT).
           MOVE WK-BVEW-COUNT  TO WK-N-PROJ-MATCH-IX.

       E199-ADD-VIEW-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       F000-APPLY-EVENT.
      *-------------------------------------------------------------*
           EVALUATE LDGJRNL-TYPE
              WHEN "ACCOUNT_OPENED"
                 MOVE LDGJRNL-AMOUNT
                    TO WK-BVEW-T-BALANCE (WK-N-PROJ-MATCH-IX)
                 MOVE "OPENED"
                    TO WK-BVEW-T-STATUS (WK-N-PROJ-MATCH-IX)
              WHEN "FUNDS_CREDITED"
                 ADD LDGJRNL-AMOUNT
                    TO WK-BVEW-T-BALANCE (WK-N-PROJ-MATCH-IX)
              WHEN "FUNDS_DEBITED"
                 SUBTRACT LDGJRNL-AMOUNT
                    FROM WK-BVEW-T-BALANCE (WK-N-PROJ-MATCH-IX)
              WHEN "FUNDS_RESERVED"
                 ADD LDGJRNL-AMOUNT
                    TO WK-BVEW-T-RESERVED (WK-N-PROJ-MATCH-IX)
              WHEN "RESERVATION_CANCELLED"
                 SUBTRACT LDGJRNL-AMOUNT
                    FROM WK-BVEW-T-RESERVED (WK-N-PROJ-MATCH-IX)
              WHEN "RESERVATION_CAPTURED"
                 SUBTRACT LDGJRNL-AMOUNT
                    FROM WK-BVEW-T-BALANCE (WK-N-PROJ-MATCH-IX)
                 SUBTRACT LDGJRNL-AMOUNT
                    FROM WK-BVEW-T-RESERVED (WK-N-PROJ-MATCH-IX)
              WHEN "ACCOUNT_CLOSED"
                 MOVE "CLOSED"
                    TO WK-BVEW-T-STATUS (WK-N-PROJ-MATCH-IX)
           END-EVALUATE.

           MOVE LDGJRNL-VERSION
              TO WK-BVEW-T-VERSION (WK-N-PROJ-MATCH-IX).

       F099-APPLY-EVENT-EX.
           EXIT.

      *-------------------------------------------------------------*
       C000-WRITE-VIEW-ROWS.
      *-------------------------------------------------------------*
           PERFORM C100-WRITE-ONE-VIEW-ROW
              THRU C199-WRITE-ONE-VIEW-ROW-EX
              VARYING WK-N-PROJ-WRITE-IX FROM 1 BY 1
                UNTIL WK-N-PROJ-WRITE-IX > WK-BVEW-COUNT.

       C099-WRITE-VIEW-ROWS-EX.
           EXIT.

      *-------------------------------------------------------------*
       C100-WRITE-ONE-VIEW-ROW.
      *-------------------------------------------------------------*
           MOVE SPACES   TO LDGBVEW-RECORD.
           MOVE WK-BVEW-T-ACCTID   (WK-N-PROJ-WRITE-IX)
              TO LDGBVEW-ACCTID.
           MOVE WK-BVEW-T-CUYCD    (WK-N-PROJ-WRITE-IX)
              TO LDGBVEW-CUYCD.
           MOVE WK-BVEW-T-BALANCE  (WK-N-PROJ-WRITE-IX)
              TO LDGBVEW-BALANCE.
           MOVE WK-BVEW-T-RESERVED (WK-N-PROJ-WRITE-IX)
              TO LDGBVEW-RESERVED.
           MOVE WK-BVEW-T-STATUS   (WK-N-PROJ-WRITE-IX)
              TO LDGBVEW-STATUS.
           MOVE WK-BVEW-T-VERSION  (WK-N-PROJ-WRITE-IX)
              TO LDGBVEW-VERSION.
           WRITE LDGBVEW-REC.
           IF NOT WK-D-SUCCESSFUL
              DISPLAY "LDGPROJ - WRITE FILE ERROR - LDGBVEW"
              DISPLAY "FILE STATUS IS " WK-D-FILE-STATUS
              ADD 1 TO WK-N-PROJ-ERRORS
           ELSE
              ADD 1 TO WK-N-PROJ-ROWS-WRITTEN
           END-IF.

       C199-WRITE-ONE-VIEW-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
      *                   PROGRAM SUBROUTINE
      *-------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *-------------------------------------------------------------*
           CLOSE LDGJRNL LDGBVEW.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGPROJ ****************
      ******************************************************************
