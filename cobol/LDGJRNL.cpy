      * LDGJRNL.cpybk
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      * LGN04 - VENDJK  - 09/08/2026 - WPL-4404
      *                 - ADDED THE LDGJRNL-IND-AREA INDICATOR BYTES
      *                   SO A CONTROL-BREAK REPORT COULD TELL AN
      *                   EVENT'S CLASS APART WITHOUT RE-TESTING
      *                   LDGJRNL-TYPE IN EVERY PARAGRAPH THAT READS
      *                   THE JOURNAL.
      *----------------------------------------------------------------*
      * LGN03 - CMPFEN  - 17/10/2004 - WPL-1540
      *                 - SPLIT LDGJRNL-OCCURRED-AT WITH A REDEFINES
      *                   INTO DATE/SEPARATOR/TIME PORTIONS FOR THE
      *                   DISPOSITION REPORT'S CONTROL-BREAK HEADINGS.
      *----------------------------------------------------------------*
      * LGN02 - TMPARV  - 05/02/1999 - WPL-0920
      *                 - Y2K - LDGJRNL-VERSION PICKED UP AN ALPHA
      *                   REDEFINES SO THE PER-ACCOUNT SEQUENCE COULD
      *                   BE HEX-DUMPED DURING THE CENTURY-ROLLOVER
      *                   SOAK TEST WITHOUT UNPACKING IT BY HAND.
      *----------------------------------------------------------------*
      * LGN01 - VENDJK  - 22/09/1991 - WPL-0260
      *                 - INITIAL VERSION.  ACCOUNT-LEDGER JOURNAL
      *                   RECORD LAYOUT.
      *----------------------------------------------------------------*
           05  LDGJRNL-RECORD      PIC X(0240).
      * I-O FORMAT:LDGJRNLR  FROM FILE LDGJRNL   OF LIBRARY LEDGERLB
      *
           05  LDGJRNLR  REDEFINES LDGJRNL-RECORD.
           06  LDGJRNL-ACCTID        PIC X(36).
      *                        AGGREGATE (ACCOUNT) ID
           06  LDGJRNL-VERSION       PIC 9(09).
      *                        PER-ACCOUNT EVENT SEQUENCE, STARTS AT 1
LGN02      06  LDGJRNL-VERSION-R REDEFINES LDGJRNL-VERSION PIC X(09).
      *                        ALPHA VIEW OF VERSION - USED WHEN
      *                        BUILDING THE JOURNAL KEY FOR DISPLAY
           06  LDGJRNL-TYPE          PIC X(20).
      *                        ACCOUNT_OPENED / FUNDS_CREDITED /
      *                        FUNDS_DEBITED / FUNDS_RESERVED /
      *                        RESERVATION_CAPTURED /
      *                        RESERVATION_CANCELLED / ACCOUNT_CLOSED
           06  LDGJRNL-EVENTID       PIC X(36).
      *                        UNIQUE EVENT ID (LDGXSEQ COUNTER)
           06  LDGJRNL-TXNID         PIC X(36).
      *                        PRESENT ON CREDITED/DEBITED/RESERVED
           06  LDGJRNL-RSVID         PIC X(36).
      *                        PRESENT ON RESERVED/CAPTURED/CANCELLED
           06  LDGJRNL-AMOUNT        PIC S9(13)V9(2).
      *                        EVENT MONEY AMOUNT
           06  LDGJRNL-CUYCD         PIC X(03).
      *                        CURRENCY CODE
           06  LDGJRNL-OCCURRED-AT   PIC X(26).
      *                        YYYY-MM-DDTHH:MM:SS.FFFFFF
LGN03      06  LDGJRNL-OCC-R REDEFINES LDGJRNL-OCCURRED-AT.
LGN03      08  LDGJRNL-OCC-DATE      PIC X(10).
LGN03      08  LDGJRNL-OCC-SEP       PIC X(01).
LGN03      08  LDGJRNL-OCC-TIME      PIC X(15).
      *                        SPLIT VIEW - DATE PORTION / TIME PORTION
      *                        FOR CONTROL-BREAK HEADINGS
LGN04      06  LDGJRNL-IND-AREA.
      *                        EVENT-CLASS INDICATOR BYTES
LGN04      08  LDGJRNL-IND-CREDIT    PIC X(01).
      *                        Y WHEN EVENT INCREASES BALANCE
LGN04      08  LDGJRNL-IND-DEBIT     PIC X(01).
      *                        Y WHEN EVENT DECREASES BALANCE
LGN04      08  LDGJRNL-IND-RESVD     PIC X(01).
      *                        Y WHEN EVENT TOUCHES THE RESERVATION
      *                        TABLE
           06  FILLER                PIC X(20).
      *                        PAD TO 240-BYTE JOURNAL RECORD
