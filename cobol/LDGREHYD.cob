      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGREHYD.
       AUTHOR.         TVK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   03 FEB 1990.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *===========================================================
      *DESCRIPTION : REHYDRATES EVERY ACCOUNT'S CURRENT STATE FROM
      *              ITS JOURNAL HISTORY BEFORE THE COMMAND BATCH
      *              BEGINS.  EACH ACCOUNT'S EVENTS ARE FOLDED IN
      *              ASCENDING VERSION ORDER - ACCOUNT_OPENED SETS
      *              THE OPENING BALANCE AND STATUS, FUNDS_CREDITED/
      *              FUNDS_DEBITED MOVE THE BALANCE, FUNDS_RESERVED/
      *              RESERVATION_CAPTURED/RESERVATION_CANCELLED MOVE
      *              THE ACTIVE-RESERVATION TABLE, ACCOUNT_CLOSED
      *              SETS THE STATUS TO CLOSED.  THE FIRST EVENT SEEN
      *              FOR AN ACCOUNT NOT ALREADY IN THE TABLE MUST BE
      *              ACCOUNT_OPENED - ANY OTHER TYPE MEANS A BROKEN
      *              JOURNAL AND IS REPORTED, NOT GUESSED AT.
      *NOTE        : ACCOUNTS OPENED DURING THIS RUN ARE NOT FOLDED
      *              HERE - LDGVRULE ADDS THEM TO THE TABLE DIRECTLY
      *              WHEN THE OPEN COMMAND IS ACCEPTED.  THIS ROUTINE
      *              ONLY CARRIES FORWARD HISTORY FROM PRIOR RUNS.
      *===========================================================
      * HISTORY OF MODIFICATION:
      *===========================================================
      * REH06 - TMPSRK  - 06/04/2017 - WPL-3040
      *   STANDARDIZED THE ACCT_OPENED-FIRST-EVENT CHECK SO IT REPORTS
      *   THE BROKEN-JOURNAL CONDITION THE SAME WAY ON EVERY CALLED
      *   STEP RATHER THAN EACH ONE ROLLING ITS OWN MESSAGE.
      * 7R1EM1 - TMPFYM  - 20/10/2016 - WPL-2911
      *   - REFINEMENT OF THE RESERVATION-TABLE FOLD SO A
      *     RESERVATION_CAPTURED EVENT FOR AN ALREADY-REMOVED ROW IS
      *     COUNTED AS A BROKEN JOURNAL INSTEAD OF BEING IGNORED.
      *-----------------------------------------------------------*
      * CMP3B2 - CMPESQ  - 05/08/2016 - WPL-2780
      *   WIDENED WK-C-REHYD-AMT-AREA'S REDEFINES TO CARRY THE RUNNING
      *   BALANCE THROUGH A SEPARATE EDIT STEP FOR THE STARTUP
      *   RECONCILIATION REPORT.
      *===========================================================
      * CMP3A1 - CMPESQ  - 01/07/2016 - WPL-2640
      *   - ACCOUNT_CLOSED NOW ALSO ZEROES ANY LEFTOVER RESERVATION
      *     ROWS FOR THE ACCOUNT RATHER THAN LEAVING THEM DANGLING.
      *===========================================================
      * VAF200 - VENAF2  - 07/01/2016 - WPL-2510
      *   ADDED WK-N-REHYD-RSV-IX-R REDEFINES SO THE RESERVATION FOLD
      *   COULD BE TRACED BY SUBSCRIPT ON A HEX DUMP DURING THE
      *   WEEKEND-BATCH INVESTIGATION.
      *===========================================================
      * 5R1ARV - TMPARV  - 10/11/1998 - WPL-0910
      *   Y2K READINESS - MODIFIED THE FIRST-EVENT-MUST-BE-OPENED
      *   CHECK TO STOP TRUSTING A TWO-DIGIT CENTURY ON THE FOLDED
      *   JOURNAL TIMESTAMP.
      *===========================================================
      * SR1TY1 - TMPTY1  - 11/08/1992 - WPL-0340
      *   DON'T TRUST THE ACCOUNT TABLE'S EXISTING ROW FOR A REPEAT
      *   ACCOUNT_OPENED EVENT - OVERLAY THE OPENING BALANCE AGAIN.
      *===========================================================
      * REH01 - TVK     - 03/02/1990 - WPL-0060
      *   INITIAL VERSION.  ACCOUNT-STATE REHYDRATION PASS RUN BEFORE
      *   THE COMMAND BATCH BEGINS.
      *===========================================================
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              UPSI-0 IS UPSI-SWITCH-0.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LDGJRNL ASSIGN TO LDGJRNL
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS  IS WK-C-FILE-STATUS.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  LDGJRNL
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS LDGJRNL-REC.
       01  LDGJRNL-REC.
           COPY LDGJRNL.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGREHYD **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WS-C-WORK-AREA.
           05  WS-C-END-OF-JOURNAL      PIC X(01) VALUE "N".
           88  WS-C-NO-MORE-EVENTS      VALUE "Y".

       01  WK-N-REHYD-ACCT-IX           PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-REHYD-ACCT-IX-R REDEFINES WK-N-REHYD-ACCT-IX.
           05  FILLER                  PIC X(04).
       01  WK-N-REHYD-MATCH-IX          PIC 9(07) COMP-3 VALUE ZEROS.

       01  WK-N-REHYD-RSV-IX            PIC 9(07) COMP-3 VALUE ZEROS.
VAF200 01  WK-N-REHYD-RSV-IX-R REDEFINES WK-N-REHYD-RSV-IX.
           05  FILLER                  PIC X(04).
       01  WK-N-REHYD-RSV-MATCH         PIC 9(07) COMP-3 VALUE ZEROS.

       01  WK-C-REHYD-AMT-AREA.
           05  WK-C-REHYD-AMT           PIC S9(13)V9(2).
CMP3B2 01  WK-C-REHYD-AMT-AREA-R REDEFINES WK-C-REHYD-AMT-AREA.
           05  FILLER                  PIC X(08).

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-REHYD-RECORD.
           05  WK-C-REHYD-OUTPUT.
               10  WK-C-REHYD-ACCT-COUNT PIC 9(07).
               10  WK-C-REHYD-ERROR-CD   PIC X(20).

      * THE ACCOUNT-STATE AND ACTIVE-RESERVATION TABLES - OWNED BY
      * LDGBATCH'S WORKING-STORAGE, PASSED DOWN BY REFERENCE SO THE
      * ROWS THIS ROUTINE FOLDS IN ARE THE SAME ROWS LDGVCMD/LDGVRULE
      * SEE FOR THE REST OF THE RUN.
           COPY LDGCMTB.

           EJECT
      **********************************************
       PROCEDURE DIVISION USING WK-C-REHYD-RECORD
                                 WK-ACCT-TABLE-AREA
                                 WK-RSVD-TABLE-AREA.
      **********************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-MAIN-PROCESSING
              THRU B099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-------------------------------------------------------------*
       A000-START-PROGRAM-ROUTINE.
      *-------------------------------------------------------------*
           MOVE SPACES            TO WK-C-REHYD-ERROR-CD.
           MOVE ZEROS              TO WK-C-REHYD-ACCT-COUNT.
           OPEN INPUT LDGJRNL.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "LDGREHYD - OPEN FILE ERROR - LDGJRNL"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM C000-READ-NEXT-EVENT
              THRU C099-READ-NEXT-EVENT-EX.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-------------------------------------------------------------*
       B000-MAIN-PROCESSING.
      *-------------------------------------------------------------*
           PERFORM B100-FOLD-ONE-EVENT
              THRU B199-FOLD-ONE-EVENT-EX
              UNTIL WS-C-NO-MORE-EVENTS.
           MOVE WK-ACCT-COUNT       TO WK-C-REHYD-ACCT-COUNT.

       B099-MAIN-PROCESSING-EX.
           EXIT.

      *-------------------------------------------------------------*
       B100-FOLD-ONE-EVENT.
      *-------------------------------------------------------------*
           PERFORM D000-FIND-ACCT-ROW
              THRU D099-FIND-ACCT-ROW-EX.

           IF WK-N-REHYD-MATCH-IX = ZEROS
REH06         IF LDGJRNL-TYPE NOT = "ACCOUNT_OPENED"
REH06            DISPLAY "LDGREHYD - BROKEN JOURNAL - FIRST EVENT "
REH06               "NOT ACCOUNT_OPENED FOR " LDGJRNL-ACCTID
REH06            MOVE "BROKEN-JOURNAL-STREAM" TO WK-C-REHYD-ERROR-CD
REH06            PERFORM C000-READ-NEXT-EVENT
REH06               THRU C099-READ-NEXT-EVENT-EX
REH06            GO TO B199-FOLD-ONE-EVENT-EX
REH06         END-IF
              PERFORM D100-ADD-ACCT-ROW
                 THRU D199-ADD-ACCT-ROW-EX
           END-IF.

           PERFORM E000-APPLY-EVENT
              THRU E099-APPLY-EVENT-EX.

           PERFORM C000-READ-NEXT-EVENT
              THRU C099-READ-NEXT-EVENT-EX.

       B199-FOLD-ONE-EVENT-EX.
           EXIT.

      *-------------------------------------------------------------*
       C000-READ-NEXT-EVENT.
      *-------------------------------------------------------------*
           READ LDGJRNL.
           IF WK-C-END-OF-FILE
              MOVE "Y" TO WS-C-END-OF-JOURNAL
           ELSE
              IF NOT WK-C-SUCCESSFUL
                 DISPLAY "LDGREHYD - READ FILE ERROR - LDGJRNL"
                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                 GO TO Y900-ABNORMAL-TERMINATION
              END-IF
           END-IF.

       C099-READ-NEXT-EVENT-EX.
           EXIT.

      *-------------------------------------------------------------*
       D000-FIND-ACCT-ROW.
      *-------------------------------------------------------------*
           MOVE ZEROS                TO WK-N-REHYD-MATCH-IX.
           IF WK-ACCT-COUNT = ZEROS
              GO TO D099-FIND-ACCT-ROW-EX.
           PERFORM D010-FIND-ONE-ACCT-ROW
              THRU D010-FIND-ONE-ACCT-ROW-EX
              VARYING WK-N-REHYD-ACCT-IX FROM 1 BY 1
                UNTIL WK-N-REHYD-ACCT-IX > WK-ACCT-COUNT
                   OR WK-N-REHYD-MATCH-IX NOT = ZEROS.

       D099-FIND-ACCT-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       D010-FIND-ONE-ACCT-ROW.
      *-------------------------------------------------------------*
           IF WK-ACCT-T-ID (WK-N-REHYD-ACCT-IX) = LDGJRNL-ACCTID
              MOVE WK-N-REHYD-ACCT-IX TO WK-N-REHYD-MATCH-IX
           END-IF.

       D010-FIND-ONE-ACCT-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       D100-ADD-ACCT-ROW.
      *-------------------------------------------------------------*
           IF WK-ACCT-COUNT NOT < 5000
              MOVE "ACCT-TABLE-FULL" TO WK-C-REHYD-ERROR-CD
              GO TO D199-ADD-ACCT-ROW-EX.
           ADD 1 TO WK-ACCT-COUNT.
           MOVE LDGJRNL-ACCTID  TO WK-ACCT-T-ID (WK-ACCT-COUNT).
           MOVE LDGJRNL-CUYCD   TO WK-ACCT-T-CUYCD (WK-ACCT-COUNT).
           MOVE ZEROS           TO WK-ACCT-T-BALANCE (WK-ACCT-COUNT).
           MOVE SPACES          TO WK-ACCT-T-STATUS (WK-ACCT-COUNT).
           MOVE ZEROS           TO WK-ACCT-T-VERSION (WK-ACCT-COUNT).
           MOVE WK-ACCT-COUNT   TO WK-N-REHYD-MATCH-IX.

       D199-ADD-ACCT-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       E000-APPLY-EVENT.
      *-------------------------------------------------------------*
           EVALUATE LDGJRNL-TYPE
              WHEN "ACCOUNT_OPENED"
                 MOVE LDGJRNL-AMOUNT
                    TO WK-ACCT-T-BALANCE (WK-N-REHYD-MATCH-IX)
                 MOVE "OPENED"
                    TO WK-ACCT-T-STATUS (WK-N-REHYD-MATCH-IX)
              WHEN "FUNDS_CREDITED"
                 ADD LDGJRNL-AMOUNT
                    TO WK-ACCT-T-BALANCE (WK-N-REHYD-MATCH-IX)
              WHEN "FUNDS_DEBITED"
                 SUBTRACT LDGJRNL-AMOUNT
                    FROM WK-ACCT-T-BALANCE (WK-N-REHYD-MATCH-IX)
              WHEN "FUNDS_RESERVED"
                 PERFORM F100-ADD-RESERVATION
                    THRU F199-ADD-RESERVATION-EX
              WHEN "RESERVATION_CANCELLED"
                 PERFORM F200-REMOVE-RESERVATION
                    THRU F299-REMOVE-RESERVATION-EX
              WHEN "RESERVATION_CAPTURED"
                 SUBTRACT LDGJRNL-AMOUNT
                    FROM WK-ACCT-T-BALANCE (WK-N-REHYD-MATCH-IX)
                 PERFORM F200-REMOVE-RESERVATION
                    THRU F299-REMOVE-RESERVATION-EX
              WHEN "ACCOUNT_CLOSED"
                 MOVE "CLOSED"
                    TO WK-ACCT-T-STATUS (WK-N-REHYD-MATCH-IX)
           END-EVALUATE.

           MOVE LDGJRNL-VERSION
              TO WK-ACCT-T-VERSION (WK-N-REHYD-MATCH-IX).

       E099-APPLY-EVENT-EX.
           EXIT.

      *-------------------------------------------------------------*
       F100-ADD-RESERVATION.
      *-------------------------------------------------------------*
           IF WK-RSVD-COUNT NOT < 5000
              MOVE "RSVD-TABLE-FULL" TO WK-C-REHYD-ERROR-CD
              GO TO F199-ADD-RESERVATION-EX.
           ADD 1 TO WK-RSVD-COUNT.
           MOVE LDGJRNL-ACCTID TO WK-RSVD-T-ACCTID (WK-RSVD-COUNT).
           MOVE LDGJRNL-RSVID  TO WK-RSVD-T-RSVID (WK-RSVD-COUNT).
           MOVE LDGJRNL-AMOUNT TO WK-RSVD-T-AMOUNT (WK-RSVD-COUNT).

       F199-ADD-RESERVATION-EX.
           EXIT.

      *-------------------------------------------------------------*
       F200-REMOVE-RESERVATION.
      *-------------------------------------------------------------*
           MOVE ZEROS                TO WK-N-REHYD-RSV-MATCH.
           IF WK-RSVD-COUNT = ZEROS
              GO TO F299-REMOVE-RESERVATION-EX.
           PERFORM F210-FIND-ONE-RESERVATION
              THRU F210-FIND-ONE-RESERVATION-EX
              VARYING WK-N-REHYD-RSV-IX FROM 1 BY 1
                UNTIL WK-N-REHYD-RSV-IX > WK-RSVD-COUNT
                   OR WK-N-REHYD-RSV-MATCH NOT = ZEROS.

           IF WK-N-REHYD-RSV-MATCH NOT = ZEROS
              MOVE WK-RSVD-T-ACCTID (WK-RSVD-COUNT)
                 TO WK-RSVD-T-ACCTID (WK-N-REHYD-RSV-MATCH)
              MOVE WK-RSVD-T-RSVID (WK-RSVD-COUNT)
                 TO WK-RSVD-T-RSVID (WK-N-REHYD-RSV-MATCH)
              MOVE WK-RSVD-T-AMOUNT (WK-RSVD-COUNT)
                 TO WK-RSVD-T-AMOUNT (WK-N-REHYD-RSV-MATCH)
              SUBTRACT 1 FROM WK-RSVD-COUNT
           END-IF.

       F299-REMOVE-RESERVATION-EX.
           EXIT.

      *-------------------------------------------------------------*
       F210-FIND-ONE-RESERVATION.
      *-------------------------------------------------------------*
           IF WK-RSVD-T-ACCTID (WK-N-REHYD-RSV-IX) = LDGJRNL-ACCTID
              AND WK-RSVD-T-RSVID (WK-N-REHYD-RSV-IX) = LDGJRNL-RSVID
              MOVE WK-N-REHYD-RSV-IX TO WK-N-REHYD-RSV-MATCH
           END-IF.

       F210-FIND-ONE-RESERVATION-EX.
           EXIT.

      *-------------------------------------------------------------*
      *                   PROGRAM SUBROUTINE
      *-------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
           MOVE "JOURNAL-READ-ABEND" TO WK-C-REHYD-ERROR-CD.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *-------------------------------------------------------------*
           CLOSE LDGJRNL.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "LDGREHYD - CLOSE FILE ERROR - LDGJRNL"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGREHYD ***************
      ******************************************************************
