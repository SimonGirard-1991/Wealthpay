      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGXFGPT.
       AUTHOR.         VENDJK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   12 FEB 1993.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *
      *DESCRIPTION :  BUILDS THE 40-BYTE FINGERPRINT STAMPED ON EVERY
      *               IDEMPOTENCY-REGISTRY ROW (LDGPTXN).  THE DIGEST
      *               COVERS THE COMMAND'S BUSINESS PAYLOAD - COMMAND
      *               TYPE, AMOUNT AND CURRENCY CODE - SO A REPEAT OF
      *               THE SAME (ACCT-ID,TXN-ID) WITH A CHANGED AMOUNT
      *               OR CURRENCY CAN BE TOLD APART FROM A TRUE REPLAY.
      *NOTE        :  THE DIGEST IS BUILT ENTIRELY IN WORKING STORAGE -
      *               NO FILE IS OPENED BY THIS MODULE.
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * LGF04 - VENDJK  - 09/08/2026 - WPL-4403
      *                 - DROPPED THE OLD 30-BYTE DIGEST AND WIDENED IT
      *                   TO 40 BYTES SO THE CURRENCY CODE COULD JOIN
      *                   THE TYPE AND AMOUNT IN THE PAYLOAD WITHOUT
      *                   TRUNCATION.
      *----------------------------------------------------------------*
      * LGF03 - TMPARV  - 30/08/1999 - WPL-0930
      *                 - Y2K - THE AMOUNT EDIT FIELD PICKED UP A
      *                   REDEFINES SO THE SIGN AND DIGIT STRING COULD
      *                   BE HEX-DUMPED SEPARATELY DURING THE CENTURY-
      *                   ROLLOVER SOAK TEST.
      *----------------------------------------------------------------*
      * LGF02 - CMPFEN  - 04/06/1996 - WPL-0560
      *                 - SPLIT THE PAYLOAD INTO FIRST-HALF/SECOND-HALF
      *                   VIA A REDEFINES SO B000 COULD BE ADDED LATER
      *                   TO DIGEST EACH HALF ON ITS OWN IF THE FULL
      *                   PAYLOAD EVER GREW PAST 40 BYTES.
      *----------------------------------------------------------------*
      * LGF01 - VENDJK  - 12/02/1993 - WPL-0210
      *                 - INITIAL VERSION.  CALLED ROUTINE TO BUILD
      *                   THE IDEMPOTENCY-REGISTRY FINGERPRINT.
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - THE DIGEST IS BUILT ENTIRELY IN WORKING STORAGE.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGXFGPT **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WK-C-FGPT-AMT-EDIT            PIC S9(13)9(02) SIGN IS
                                              TRAILING.
LGF03  01  WK-C-FGPT-AMT-EDIT-R REDEFINES WK-C-FGPT-AMT-EDIT.
LGF03      05  WK-C-FGPT-AMT-DIGITS     PIC 9(15).
LGF03      05  WK-C-FGPT-AMT-SIGN       PIC X(01).

       01  WK-C-FGPT-PAYLOAD.
           05  WK-C-FGPT-TYPE           PIC X(12).
           05  WK-C-FGPT-AMOUNT         PIC X(16).
LGF04      05  WK-C-FGPT-CUYCD          PIC X(03).
           05  FILLER                   PIC X(09) VALUE SPACES.

LGF02  01  WK-C-FGPT-PAYLOAD-R REDEFINES WK-C-FGPT-PAYLOAD.
LGF02      05  WK-C-FGPT-FIRST-HALF     PIC X(20).
LGF02      05  WK-C-FGPT-SECOND-HALF    PIC X(20).

       01  WK-C-FGPT-TYPE-HOLD           PIC X(12) VALUE SPACES.
       01  WK-C-FGPT-TYPE-HOLD-R REDEFINES WK-C-FGPT-TYPE-HOLD.
           05  WK-C-FGPT-TYPE-CLASS     PIC X(01).
           05  WK-C-FGPT-TYPE-REST      PIC X(11).

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-XFGPT-RECORD.
           05  WK-C-XFGPT-INPUT.
               10  WK-C-XFGPT-TYPE      PIC X(12).
               10  WK-C-XFGPT-AMOUNT    PIC S9(13)V9(2).
               10  WK-C-XFGPT-CUYCD     PIC X(03).
           05  WK-C-XFGPT-OUTPUT.
               10  WK-C-XFGPT-DIGEST    PIC X(40).

           EJECT
      *********************************************
       PROCEDURE DIVISION USING WK-C-XFGPT-RECORD.
      *********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
      *    THE FINGERPRINT IS THE COMMAND TYPE, THE SIGNED AMOUNT
      *    EDITED OUT TO ITS FULL 15 DIGITS AND THE CURRENCY CODE,
      *    LAID END TO END AND PADDED TO THE 40-BYTE REGISTRY FIELD -
      *    TWO COMMANDS WITH THE SAME TYPE, AMOUNT AND CURRENCY
      *    COLLAPSE TO THE SAME DIGEST; ANY DIFFERENCE IN EITHER
      *    DOES NOT.
           MOVE SPACES                TO WK-C-XFGPT-DIGEST
                                          WK-C-FGPT-PAYLOAD.

           MOVE WK-C-XFGPT-TYPE        TO WK-C-FGPT-TYPE.
           MOVE WK-C-XFGPT-AMOUNT       TO WK-C-FGPT-AMT-EDIT.
           MOVE WK-C-FGPT-AMT-EDIT      TO WK-C-FGPT-AMOUNT.
LGF04      MOVE WK-C-XFGPT-CUYCD        TO WK-C-FGPT-CUYCD.

           MOVE WK-C-FGPT-PAYLOAD       TO WK-C-XFGPT-DIGEST.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGXFGPT ***************
      ******************************************************************
