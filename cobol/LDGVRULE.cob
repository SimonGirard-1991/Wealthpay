      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGVRULE.
       AUTHOR.         TYK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   14 JUN 1990.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *=================================================================
      *DESCRIPTION : THIS IS A CALLED ROUTINE - THE ACCOUNT-COMMAND
      *              RULE BOOK.  GIVEN ONE VALIDATED COMMAND AND THE
      *              ACCOUNT'S CURRENT STATE (HELD IN WK-ACCT-TABLE-
      *              AREA/WK-RSVD-TABLE-AREA FOR THE LIFE OF THE RUN),
      *              DECIDE COMMITTED / NO_EFFECT / REJECTED, FOLD THE
      *              BALANCE AND RESERVATION CHANGE INTO THE TABLES,
      *              AND HAND BACK THE ONE JOURNAL EVENT TO APPEND.
      *NOTE        :  THE IDEMPOTENCY (LDGVTXN) AND RESERVATION-PHASE
      *               (LDGVRSV) REGISTRY CHECKS HAPPEN IN LDGBATCH
      *               BEFORE THIS ROUTINE IS EVER CALLED - THIS ROUTINE
      *               ONLY KNOWS THE ACCOUNT AGGREGATE RULES.
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * LVU06 - VENDJK  - 09/08/2026 - WPL-4407
      *                  - OPEN NOW ADDS THE NEW ROW TO WK-ACCT-TABLE-
      *                    AREA DIRECTLY RATHER THAN WAITING FOR THE
      *                    NEXT REHYDRATION PASS TO PICK IT UP.
      *-----------------------------------------------------------------*
      * LVU05 - CMPWNL  - 04/12/2015 - WPL-2680
      *                  - CAPTURE AND CANCEL NOW RECHECK THE ACCOUNT'S
      *                    STATUS BEFORE RELEASING THE HOLD - A
      *                    RESERVATION AGAINST AN ACCOUNT CLOSED SINCE
      *                    IT WAS TAKEN IS REJECTED AS ACCOUNT-INACTIVE
      *                    INSTEAD OF BEING RELEASED ANYWAY.
      *-----------------------------------------------------------------*
      * LVU04 - TMPQRV  - 09/05/2008 - WPL-2050
      *                  - DEBIT'S AVAILABLE-BALANCE GUARD NOW CHECKS
      *                    BALANCE MINUS RESERVED RATHER THAN BALANCE
      *                    ALONE - A DEBIT COULD OVERDRAW FUNDS THAT
      *                    WERE ALREADY HELD BY AN OPEN RESERVATION.
      *-----------------------------------------------------------------*
      * LVU03 - VENAL7  - 11/01/1999 - WPL-0880
      *                  - Y2K - THE ACCOUNT TABLE'S VERSION COUNTER
      *                    NO LONGER WRAPS AT 999999 ON A CENTURY-
      *                    SPANNING RUN.
      *-----------------------------------------------------------------*
      * LVU02 - CMPFEN  - 20/03/1994 - WPL-0460
      *                  - B100-COMMON-GUARDS NOW REJECTS A ZERO OR
      *                    NEGATIVE COMMAND AMOUNT AS AMOUNT-NOT-
      *                    POSITIVE BEFORE CREDIT, DEBIT OR RESERVE
      *                    EVER TOUCH THE BALANCE.
      *-----------------------------------------------------------------*
      * LVU01 - TYK     - 14/06/1990 - WPL-0130
      *                  - INITIAL VERSION.  ACCOUNT-COMMAND RULE BOOK
      *                    CALLED ROUTINE.
      *-----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
                      UPSI-0 IS UPSI-SWITCH-0
                        ON STATUS IS U0-ON
                        OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - THE ACCOUNT AND RESERVATION TABLES ARE HELD IN
      * WK-C-COMMON FOR THE LIFE OF THE RUN UNIT.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGVRULE **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WS-C-MONEY-LINK.
           05  WS-C-MNY-OP              PIC X(06).
           05  WS-C-MNY-CUYCD           PIC X(03).
           05  WS-C-MNY-AMOUNT-1        PIC S9(13)V9(2).
           05  WS-C-MNY-AMOUNT-2        PIC S9(13)V9(2).
           05  WS-C-MNY-FOUND           PIC X(01).
           05  WS-C-MNY-FRACDIG         PIC 9(01).
           05  WS-C-MNY-RESULT-AMT      PIC S9(13)V9(2).
           05  WS-C-MNY-COMPARE         PIC X(01).
           05  WS-C-MNY-ERROR-CD        PIC X(20).

       01  WS-C-XSEQ-LINK.
           05  WS-C-XSEQ-CLASS          PIC X(01).
           05  WS-C-XSEQ-NEWID          PIC X(36).

       01  WK-N-VRULE-ACCT-IX           PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-VRULE-ACCT-IX-R REDEFINES WK-N-VRULE-ACCT-IX.
           05  FILLER                   PIC X(04).
       01  WK-N-VRULE-RSVD-IX           PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-VRULE-RSVD-MATCH        PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-VRULE-SCAN-IX           PIC 9(07) COMP-3 VALUE ZEROS.

       01  WK-N-VRULE-AVAILABLE         PIC S9(13)V9(2) VALUE ZEROS.
       01  WK-N-VRULE-AVAILABLE-R REDEFINES WK-N-VRULE-AVAILABLE.
           05  FILLER                   PIC X(15).

       01  WK-C-VRULE-KEY-AREA.
           05  WK-C-VRULE-KEY-ACCTID    PIC X(36).
           05  WK-C-VRULE-KEY-RSVID     PIC X(36).
       01  WK-C-VRULE-KEY-AREA-R REDEFINES WK-C-VRULE-KEY-AREA.
           05  WK-C-VRULE-KEY-COMBINED  PIC X(72).

       01  WS-C-VRULE-FLAGS.
           05  WS-C-VRULE-ACCT-FOUND    PIC X(01) VALUE "N".
           88  WS-C-VRULE-ACCT-IS-FOUND VALUE "Y".
           05  WS-C-VRULE-RSVD-FOUND    PIC X(01) VALUE "N".
           88  WS-C-VRULE-RSVD-IS-FOUND VALUE "Y".

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-VRULE-RECORD.
           05  WK-C-VRULE-INPUT.
               10  WK-C-VRULE-CMDTYPE    PIC X(12).
               10  WK-C-VRULE-ACCTID     PIC X(36).
               10  WK-C-VRULE-TXNID      PIC X(36).
               10  WK-C-VRULE-RSVID      PIC X(36).
               10  WK-C-VRULE-AMOUNT     PIC S9(13)V9(2).
               10  WK-C-VRULE-CUYCD      PIC X(03).
               10  WK-C-VRULE-OCCURRED-AT PIC X(26).
           05  WK-C-VRULE-OUTPUT.
               10  WK-C-VRULE-DISPOSITION PIC X(09).
      *                        COMMITTED / NO_EFFECT / REJECTED
               10  WK-C-VRULE-ERROR-CD   PIC X(20).
               10  WK-C-VRULE-OUT-ACCTID PIC X(36).
               10  WK-C-VRULE-OUT-RSVID  PIC X(36).
               10  WK-C-VRULE-OUT-BALANCE   PIC S9(13)V9(2).
               10  WK-C-VRULE-OUT-AVAILABLE PIC S9(13)V9(2).
               10  WK-C-VRULE-EVT-EMITTED   PIC X(01).
               10  WK-C-VRULE-EVT-TYPE      PIC X(20).
               10  WK-C-VRULE-EVT-EVENTID   PIC X(36).
               10  WK-C-VRULE-EVT-VERSION   PIC 9(09).
               10  WK-C-VRULE-EVT-AMOUNT    PIC S9(13)V9(2).
               10  WK-C-VRULE-EVT-CUYCD     PIC X(03).
               10  WK-C-VRULE-EVT-TXNID     PIC X(36).
               10  WK-C-VRULE-EVT-RSVID     PIC X(36).

      * THE ACCOUNT-STATE AND ACTIVE-RESERVATION TABLES - OWNED BY
      * LDGBATCH'S WORKING-STORAGE AND PASSED DOWN BY REFERENCE SO
      * EVERY CALL SEES THE ROWS THE PRIOR CALL LEFT BEHIND.
           COPY LDGCMTB.

           EJECT
      *********************************************
       PROCEDURE DIVISION USING WK-C-VRULE-RECORD
                                 WK-ACCT-TABLE-AREA
                                 WK-RSVD-TABLE-AREA.
      *********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
           MOVE SPACES            TO WK-C-VRULE-DISPOSITION
                                      WK-C-VRULE-ERROR-CD
                                      WK-C-VRULE-OUT-ACCTID
                                      WK-C-VRULE-OUT-RSVID
                                      WK-C-VRULE-EVT-TYPE
                                      WK-C-VRULE-EVT-EVENTID
                                      WK-C-VRULE-EVT-TXNID
                                      WK-C-VRULE-EVT-RSVID
                                      WK-C-VRULE-EVT-CUYCD.
           MOVE ZEROS              TO WK-C-VRULE-OUT-BALANCE
                                      WK-C-VRULE-OUT-AVAILABLE
                                      WK-C-VRULE-EVT-VERSION
                                      WK-C-VRULE-EVT-AMOUNT.
           MOVE "N"                TO WK-C-VRULE-EVT-EMITTED.

           EVALUATE WK-C-VRULE-CMDTYPE
              WHEN "OPEN"
                 PERFORM C100-OPEN     THRU C199-OPEN-EX
              WHEN "CREDIT"
                 PERFORM C200-CREDIT   THRU C299-CREDIT-EX
              WHEN "DEBIT"
                 PERFORM C300-DEBIT    THRU C399-DEBIT-EX
              WHEN "RESERVE"
                 PERFORM C400-RESERVE  THRU C499-RESERVE-EX
              WHEN "CAPTURE"
                 PERFORM C500-CAPTURE  THRU C599-CAPTURE-EX
              WHEN "CANCEL"
                 PERFORM C600-CANCEL   THRU C699-CANCEL-EX
              WHEN "CLOSE"
                 PERFORM C700-CLOSE    THRU C799-CLOSE-EX
              WHEN OTHER
                 MOVE "REJECTED"  TO WK-C-VRULE-DISPOSITION
                 MOVE "INVALID-EVENT-STREAM" TO WK-C-VRULE-ERROR-CD
           END-EVALUATE.

       A099-PROCESS-CALLED-ROUTINE-EX.
       EXIT.

      *-----------------------------------------------------------------
       B000-FIND-ACCOUNT.
      *-----------------------------------------------------------------
           MOVE "N"                TO WS-C-VRULE-ACCT-FOUND.
           MOVE ZEROS               TO WK-N-VRULE-ACCT-IX.
           IF WK-ACCT-COUNT = ZEROS
              GO TO B099-FIND-ACCOUNT-EX.
           PERFORM B010-FIND-ONE-ACCOUNT
              THRU B010-FIND-ONE-ACCOUNT-EX
              VARYING WK-N-VRULE-SCAN-IX FROM 1 BY 1
                UNTIL WK-N-VRULE-SCAN-IX > WK-ACCT-COUNT
                   OR WS-C-VRULE-ACCT-IS-FOUND.

       B099-FIND-ACCOUNT-EX.
       EXIT.

      *-----------------------------------------------------------------
       B010-FIND-ONE-ACCOUNT.
      *-----------------------------------------------------------------
           IF WK-ACCT-T-ID (WK-N-VRULE-SCAN-IX) = WK-C-VRULE-ACCTID
              MOVE "Y" TO WS-C-VRULE-ACCT-FOUND
              MOVE WK-N-VRULE-SCAN-IX TO WK-N-VRULE-ACCT-IX
           END-IF.

       B010-FIND-ONE-ACCOUNT-EX.
       EXIT.

      *-----------------------------------------------------------------
       B100-COMMON-GUARDS.
      *-----------------------------------------------------------------
      * SHARED BY CREDIT/DEBIT/RESERVE.  EXPECTS B000-FIND-ACCOUNT TO
      * HAVE ALREADY BEEN RUN AND FOUND THE ROW.
      *-----------------------------------------------------------------
           IF WK-ACCT-T-ID (WK-N-VRULE-ACCT-IX) NOT = WK-C-VRULE-ACCTID
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-ID-MISMATCH" TO WK-C-VRULE-ERROR-CD
              GO TO B199-COMMON-GUARDS-EX
           END-IF.

           IF WK-ACCT-T-CUYCD (WK-N-VRULE-ACCT-IX) NOT = WK-C-VRULE-CUYCD
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "CURRENCY-MISMATCH" TO WK-C-VRULE-ERROR-CD
              GO TO B199-COMMON-GUARDS-EX
           END-IF.

LVU02      IF WK-C-VRULE-AMOUNT NOT > ZEROS
LVU02         MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
LVU02         MOVE "AMOUNT-NOT-POSITIVE" TO WK-C-VRULE-ERROR-CD
LVU02         GO TO B199-COMMON-GUARDS-EX
           END-IF.

           IF WK-ACCT-T-STATUS (WK-N-VRULE-ACCT-IX) NOT = "OPENED"
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-INACTIVE" TO WK-C-VRULE-ERROR-CD
              GO TO B199-COMMON-GUARDS-EX
           END-IF.

       B199-COMMON-GUARDS-EX.
       EXIT.

      *-----------------------------------------------------------------
       B200-NORMALIZE-AMOUNT.
      *-----------------------------------------------------------------
           MOVE "NORM"              TO WS-C-MNY-OP.
           MOVE WK-C-VRULE-CUYCD    TO WS-C-MNY-CUYCD.
           MOVE WK-C-VRULE-AMOUNT   TO WS-C-MNY-AMOUNT-1.
           CALL "LDGVMNY" USING WS-C-MONEY-LINK.
           MOVE WS-C-MNY-RESULT-AMT TO WK-C-VRULE-AMOUNT.

       B299-NORMALIZE-AMOUNT-EX.
       EXIT.

      *-----------------------------------------------------------------
       B300-SUM-ACTIVE-RESERVATIONS.
      *-----------------------------------------------------------------
      * LEAVES THE TOTAL IN WS-C-MNY-RESULT-AMT AND THE AVAILABLE
      * BALANCE (BALANCE - RESERVED) IN WK-N-VRULE-AVAILABLE.
      *-----------------------------------------------------------------
           MOVE ZEROS               TO WS-C-MNY-RESULT-AMT.
           IF WK-RSVD-COUNT = ZEROS
              GO TO B300-SUM-ROLLUP.
           PERFORM B310-ADD-ONE-RESERVATION
              THRU B310-ADD-ONE-RESERVATION-EX
              VARYING WK-N-VRULE-RSVD-IX FROM 1 BY 1
                UNTIL WK-N-VRULE-RSVD-IX > WK-RSVD-COUNT.

       B300-SUM-ROLLUP.
           COMPUTE WK-N-VRULE-AVAILABLE =
              WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX) - WS-C-MNY-RESULT-AMT.

       B399-SUM-ACTIVE-RESERVATIONS-EX.
       EXIT.

      *-----------------------------------------------------------------
       B310-ADD-ONE-RESERVATION.
      *-----------------------------------------------------------------
           IF WK-RSVD-T-ACCTID (WK-N-VRULE-RSVD-IX) = WK-C-VRULE-ACCTID
              ADD WK-RSVD-T-AMOUNT (WK-N-VRULE-RSVD-IX)
                 TO WS-C-MNY-RESULT-AMT
           END-IF.

       B310-ADD-ONE-RESERVATION-EX.
       EXIT.

      *-----------------------------------------------------------------
       B400-FIND-RESERVATION.
      *-----------------------------------------------------------------
           MOVE "N"                 TO WS-C-VRULE-RSVD-FOUND.
           MOVE ZEROS                TO WK-N-VRULE-RSVD-MATCH.
           IF WK-RSVD-COUNT = ZEROS
              GO TO B499-FIND-RESERVATION-EX.
           PERFORM B410-FIND-ONE-RESERVATION
              THRU B410-FIND-ONE-RESERVATION-EX
              VARYING WK-N-VRULE-RSVD-IX FROM 1 BY 1
                UNTIL WK-N-VRULE-RSVD-IX > WK-RSVD-COUNT
                   OR WS-C-VRULE-RSVD-IS-FOUND.

       B499-FIND-RESERVATION-EX.
       EXIT.

      *-----------------------------------------------------------------
       B410-FIND-ONE-RESERVATION.
      *-----------------------------------------------------------------
           IF WK-RSVD-T-ACCTID (WK-N-VRULE-RSVD-IX) = WK-C-VRULE-ACCTID
              AND WK-RSVD-T-RSVID (WK-N-VRULE-RSVD-IX) = WK-C-VRULE-RSVID
              MOVE "Y" TO WS-C-VRULE-RSVD-FOUND
              MOVE WK-N-VRULE-RSVD-IX TO WK-N-VRULE-RSVD-MATCH
           END-IF.

       B410-FIND-ONE-RESERVATION-EX.
       EXIT.

      *-----------------------------------------------------------------
       B500-REMOVE-RESERVATION.
      *-----------------------------------------------------------------
      * SWAPS THE LAST ROW OF THE TABLE INTO THE MATCHED SLOT AND
      * SHRINKS THE COUNT - THE TABLE HOLDS NO PARTICULAR ORDER.
      *-----------------------------------------------------------------
           MOVE WK-RSVD-T-ACCTID (WK-RSVD-COUNT)
              TO WK-RSVD-T-ACCTID (WK-N-VRULE-RSVD-MATCH).
           MOVE WK-RSVD-T-RSVID (WK-RSVD-COUNT)
              TO WK-RSVD-T-RSVID (WK-N-VRULE-RSVD-MATCH).
           MOVE WK-RSVD-T-AMOUNT (WK-RSVD-COUNT)
              TO WK-RSVD-T-AMOUNT (WK-N-VRULE-RSVD-MATCH).
           SUBTRACT 1 FROM WK-RSVD-COUNT.

       B599-REMOVE-RESERVATION-EX.
       EXIT.

      *-----------------------------------------------------------------
       B600-NEW-EVENT-ID.
      *-----------------------------------------------------------------
           MOVE "E"                TO WS-C-XSEQ-CLASS.
           CALL "LDGXSEQ" USING WS-C-XSEQ-LINK.
           MOVE WS-C-XSEQ-NEWID    TO WK-C-VRULE-EVT-EVENTID.

       B699-NEW-EVENT-ID-EX.
       EXIT.

           EJECT
      *-----------------------------------------------------------------
       C100-OPEN.
      *-----------------------------------------------------------------
           MOVE "VALCUY"            TO WS-C-MNY-OP.
           MOVE WK-C-VRULE-CUYCD    TO WS-C-MNY-CUYCD.
           CALL "LDGVMNY" USING WS-C-MONEY-LINK.
           IF WS-C-MNY-FOUND NOT = "Y"
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "UNSUPPORTED-CURRENCY" TO WK-C-VRULE-ERROR-CD
              GO TO C199-OPEN-EX
           END-IF.

           IF WK-C-VRULE-AMOUNT < ZEROS
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "INVALID-INITIAL-BALANCE" TO WK-C-VRULE-ERROR-CD
              GO TO C199-OPEN-EX
           END-IF.

           PERFORM B200-NORMALIZE-AMOUNT THRU B299-NORMALIZE-AMOUNT-EX.

           MOVE "A"                TO WS-C-XSEQ-CLASS.
           CALL "LDGXSEQ" USING WS-C-XSEQ-LINK.
           MOVE WS-C-XSEQ-NEWID    TO WK-C-VRULE-ACCTID
                                      WK-C-VRULE-OUT-ACCTID.

LVU06      ADD 1 TO WK-ACCT-COUNT.
LVU06      MOVE WK-C-VRULE-ACCTID TO WK-ACCT-T-ID (WK-ACCT-COUNT).
LVU06      MOVE WK-C-VRULE-CUYCD  TO WK-ACCT-T-CUYCD (WK-ACCT-COUNT).
LVU06      MOVE WK-C-VRULE-AMOUNT TO WK-ACCT-T-BALANCE (WK-ACCT-COUNT).
LVU06      MOVE "OPENED"          TO WK-ACCT-T-STATUS (WK-ACCT-COUNT).
LVU06      MOVE 1                 TO WK-ACCT-T-VERSION (WK-ACCT-COUNT).

           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.
           MOVE "COMMITTED"         TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                 TO WK-C-VRULE-EVT-EMITTED.
           MOVE "ACCOUNT_OPENED"    TO WK-C-VRULE-EVT-TYPE.
           MOVE 1                   TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-C-VRULE-AMOUNT   TO WK-C-VRULE-EVT-AMOUNT
                                        WK-C-VRULE-OUT-BALANCE
                                        WK-C-VRULE-OUT-AVAILABLE.
           MOVE WK-C-VRULE-CUYCD    TO WK-C-VRULE-EVT-CUYCD.

       C199-OPEN-EX.
       EXIT.

      *-----------------------------------------------------------------
       C200-CREDIT.
      *-----------------------------------------------------------------
           PERFORM B000-FIND-ACCOUNT THRU B099-FIND-ACCOUNT-EX.
           IF NOT WS-C-VRULE-ACCT-IS-FOUND
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-VRULE-ERROR-CD
              GO TO C299-CREDIT-EX
           END-IF.

           PERFORM B100-COMMON-GUARDS THRU B199-COMMON-GUARDS-EX.
           IF WK-C-VRULE-DISPOSITION = "REJECTED"
              GO TO C299-CREDIT-EX.

           PERFORM B200-NORMALIZE-AMOUNT THRU B299-NORMALIZE-AMOUNT-EX.

           ADD WK-C-VRULE-AMOUNT
              TO WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX).
           ADD 1 TO WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX).

           PERFORM B300-SUM-ACTIVE-RESERVATIONS
              THRU B399-SUM-ACTIVE-RESERVATIONS-EX.
           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.

           MOVE "COMMITTED"         TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                 TO WK-C-VRULE-EVT-EMITTED.
           MOVE "FUNDS_CREDITED"    TO WK-C-VRULE-EVT-TYPE.
           MOVE WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-C-VRULE-AMOUNT   TO WK-C-VRULE-EVT-AMOUNT.
           MOVE WK-C-VRULE-CUYCD    TO WK-C-VRULE-EVT-CUYCD.
           MOVE WK-C-VRULE-TXNID    TO WK-C-VRULE-EVT-TXNID.
           MOVE WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-OUT-BALANCE.
           MOVE WK-N-VRULE-AVAILABLE TO WK-C-VRULE-OUT-AVAILABLE.

       C299-CREDIT-EX.
       EXIT.

      *-----------------------------------------------------------------
       C300-DEBIT.
      *-----------------------------------------------------------------
           PERFORM B000-FIND-ACCOUNT THRU B099-FIND-ACCOUNT-EX.
           IF NOT WS-C-VRULE-ACCT-IS-FOUND
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-VRULE-ERROR-CD
              GO TO C399-DEBIT-EX
           END-IF.

           PERFORM B100-COMMON-GUARDS THRU B199-COMMON-GUARDS-EX.
           IF WK-C-VRULE-DISPOSITION = "REJECTED"
              GO TO C399-DEBIT-EX.

           PERFORM B200-NORMALIZE-AMOUNT THRU B299-NORMALIZE-AMOUNT-EX.
           PERFORM B300-SUM-ACTIVE-RESERVATIONS
              THRU B399-SUM-ACTIVE-RESERVATIONS-EX.

LVU04      IF WK-C-VRULE-AMOUNT > WK-N-VRULE-AVAILABLE
LVU04         MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
LVU04         MOVE "INSUFFICIENT-FUNDS" TO WK-C-VRULE-ERROR-CD
              GO TO C399-DEBIT-EX
           END-IF.

           SUBTRACT WK-C-VRULE-AMOUNT
              FROM WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX).
           ADD 1 TO WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX).
           SUBTRACT WK-C-VRULE-AMOUNT FROM WK-N-VRULE-AVAILABLE.

           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.
           MOVE "COMMITTED"         TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                 TO WK-C-VRULE-EVT-EMITTED.
           MOVE "FUNDS_DEBITED"     TO WK-C-VRULE-EVT-TYPE.
           MOVE WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-C-VRULE-AMOUNT   TO WK-C-VRULE-EVT-AMOUNT.
           MOVE WK-C-VRULE-CUYCD    TO WK-C-VRULE-EVT-CUYCD.
           MOVE WK-C-VRULE-TXNID    TO WK-C-VRULE-EVT-TXNID.
           MOVE WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-OUT-BALANCE.
           MOVE WK-N-VRULE-AVAILABLE TO WK-C-VRULE-OUT-AVAILABLE.

       C399-DEBIT-EX.
       EXIT.

      *-----------------------------------------------------------------
       C400-RESERVE.
      *-----------------------------------------------------------------
           PERFORM B000-FIND-ACCOUNT THRU B099-FIND-ACCOUNT-EX.
           IF NOT WS-C-VRULE-ACCT-IS-FOUND
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-VRULE-ERROR-CD
              GO TO C499-RESERVE-EX
           END-IF.

           PERFORM B100-COMMON-GUARDS THRU B199-COMMON-GUARDS-EX.
           IF WK-C-VRULE-DISPOSITION = "REJECTED"
              GO TO C499-RESERVE-EX.

           PERFORM B200-NORMALIZE-AMOUNT THRU B299-NORMALIZE-AMOUNT-EX.
           PERFORM B300-SUM-ACTIVE-RESERVATIONS
              THRU B399-SUM-ACTIVE-RESERVATIONS-EX.

           IF WK-C-VRULE-AMOUNT > WK-N-VRULE-AVAILABLE
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "INSUFFICIENT-FUNDS" TO WK-C-VRULE-ERROR-CD
              GO TO C499-RESERVE-EX
           END-IF.

           IF WK-RSVD-COUNT NOT < 5000
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "INVALID-EVENT-STREAM" TO WK-C-VRULE-ERROR-CD
              GO TO C499-RESERVE-EX
           END-IF.

           MOVE "R"                 TO WS-C-XSEQ-CLASS.
           CALL "LDGXSEQ" USING WS-C-XSEQ-LINK.
           MOVE WS-C-XSEQ-NEWID     TO WK-C-VRULE-RSVID
                                        WK-C-VRULE-OUT-RSVID.

           ADD 1 TO WK-RSVD-COUNT.
           MOVE WK-C-VRULE-ACCTID TO WK-RSVD-T-ACCTID (WK-RSVD-COUNT).
           MOVE WK-C-VRULE-RSVID  TO WK-RSVD-T-RSVID  (WK-RSVD-COUNT).
           MOVE WK-C-VRULE-AMOUNT TO WK-RSVD-T-AMOUNT (WK-RSVD-COUNT).
           ADD 1 TO WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX).
           SUBTRACT WK-C-VRULE-AMOUNT FROM WK-N-VRULE-AVAILABLE.

           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.
           MOVE "COMMITTED"         TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                 TO WK-C-VRULE-EVT-EMITTED.
           MOVE "FUNDS_RESERVED"    TO WK-C-VRULE-EVT-TYPE.
           MOVE WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-C-VRULE-AMOUNT   TO WK-C-VRULE-EVT-AMOUNT.
           MOVE WK-C-VRULE-CUYCD    TO WK-C-VRULE-EVT-CUYCD.
           MOVE WK-C-VRULE-TXNID    TO WK-C-VRULE-EVT-TXNID.
           MOVE WK-C-VRULE-RSVID    TO WK-C-VRULE-EVT-RSVID.
           MOVE WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-OUT-BALANCE.
           MOVE WK-N-VRULE-AVAILABLE TO WK-C-VRULE-OUT-AVAILABLE.

       C499-RESERVE-EX.
       EXIT.

      *-----------------------------------------------------------------
       C500-CAPTURE.
      *-----------------------------------------------------------------
           PERFORM B000-FIND-ACCOUNT THRU B099-FIND-ACCOUNT-EX.
           IF NOT WS-C-VRULE-ACCT-IS-FOUND
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-VRULE-ERROR-CD
              GO TO C599-CAPTURE-EX
           END-IF.

LVU05      IF WK-ACCT-T-STATUS (WK-N-VRULE-ACCT-IX) NOT = "OPENED"
LVU05         MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
LVU05         MOVE "ACCOUNT-INACTIVE" TO WK-C-VRULE-ERROR-CD
              GO TO C599-CAPTURE-EX
           END-IF.

           PERFORM B400-FIND-RESERVATION THRU B499-FIND-RESERVATION-EX.
           IF NOT WS-C-VRULE-RSVD-IS-FOUND
              MOVE "NO_EFFECT" TO WK-C-VRULE-DISPOSITION
              GO TO C599-CAPTURE-EX
           END-IF.

           MOVE WK-RSVD-T-AMOUNT (WK-N-VRULE-RSVD-MATCH)
              TO WK-C-VRULE-AMOUNT.
           SUBTRACT WK-C-VRULE-AMOUNT
              FROM WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX).
           ADD 1 TO WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX).
           PERFORM B500-REMOVE-RESERVATION THRU B599-REMOVE-RESERVATION-EX.

           PERFORM B300-SUM-ACTIVE-RESERVATIONS
              THRU B399-SUM-ACTIVE-RESERVATIONS-EX.
           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.
           MOVE "COMMITTED"            TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                    TO WK-C-VRULE-EVT-EMITTED.
           MOVE "RESERVATION_CAPTURED" TO WK-C-VRULE-EVT-TYPE.
           MOVE WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX)
                                       TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-C-VRULE-AMOUNT      TO WK-C-VRULE-EVT-AMOUNT.
           MOVE WK-ACCT-T-CUYCD (WK-N-VRULE-ACCT-IX)
                                       TO WK-C-VRULE-EVT-CUYCD.
           MOVE WK-C-VRULE-RSVID       TO WK-C-VRULE-EVT-RSVID.
           MOVE WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX)
                                       TO WK-C-VRULE-OUT-BALANCE.
           MOVE WK-N-VRULE-AVAILABLE   TO WK-C-VRULE-OUT-AVAILABLE.

       C599-CAPTURE-EX.
       EXIT.

      *-----------------------------------------------------------------
       C600-CANCEL.
      *-----------------------------------------------------------------
           PERFORM B000-FIND-ACCOUNT THRU B099-FIND-ACCOUNT-EX.
           IF NOT WS-C-VRULE-ACCT-IS-FOUND
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-VRULE-ERROR-CD
              GO TO C699-CANCEL-EX
           END-IF.

LVU05      IF WK-ACCT-T-STATUS (WK-N-VRULE-ACCT-IX) NOT = "OPENED"
LVU05         MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
LVU05         MOVE "ACCOUNT-INACTIVE" TO WK-C-VRULE-ERROR-CD
              GO TO C699-CANCEL-EX
           END-IF.

           PERFORM B400-FIND-RESERVATION THRU B499-FIND-RESERVATION-EX.
           IF NOT WS-C-VRULE-RSVD-IS-FOUND
              MOVE "NO_EFFECT" TO WK-C-VRULE-DISPOSITION
              GO TO C699-CANCEL-EX
           END-IF.

           MOVE WK-RSVD-T-AMOUNT (WK-N-VRULE-RSVD-MATCH)
              TO WK-C-VRULE-AMOUNT.
           ADD 1 TO WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX).
           PERFORM B500-REMOVE-RESERVATION THRU B599-REMOVE-RESERVATION-EX.

           PERFORM B300-SUM-ACTIVE-RESERVATIONS
              THRU B399-SUM-ACTIVE-RESERVATIONS-EX.
           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.
           MOVE "COMMITTED"              TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                      TO WK-C-VRULE-EVT-EMITTED.
           MOVE "RESERVATION_CANCELLED"  TO WK-C-VRULE-EVT-TYPE.
           MOVE WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX)
                                         TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-C-VRULE-AMOUNT        TO WK-C-VRULE-EVT-AMOUNT.
           MOVE WK-ACCT-T-CUYCD (WK-N-VRULE-ACCT-IX)
                                         TO WK-C-VRULE-EVT-CUYCD.
           MOVE WK-C-VRULE-RSVID         TO WK-C-VRULE-EVT-RSVID.
           MOVE WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX)
                                         TO WK-C-VRULE-OUT-BALANCE.
           MOVE WK-N-VRULE-AVAILABLE     TO WK-C-VRULE-OUT-AVAILABLE.

       C699-CANCEL-EX.
       EXIT.

      *-----------------------------------------------------------------
       C700-CLOSE.
      *-----------------------------------------------------------------
           PERFORM B000-FIND-ACCOUNT THRU B099-FIND-ACCOUNT-EX.
           IF NOT WS-C-VRULE-ACCT-IS-FOUND
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-VRULE-ERROR-CD
              GO TO C799-CLOSE-EX
           END-IF.

           IF WK-ACCT-T-STATUS (WK-N-VRULE-ACCT-IX) NOT = "OPENED"
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-INACTIVE" TO WK-C-VRULE-ERROR-CD
              GO TO C799-CLOSE-EX
           END-IF.

           PERFORM B300-SUM-ACTIVE-RESERVATIONS
              THRU B399-SUM-ACTIVE-RESERVATIONS-EX.

           IF WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX) NOT = ZEROS
              OR WS-C-MNY-RESULT-AMT NOT = ZEROS
              MOVE "REJECTED" TO WK-C-VRULE-DISPOSITION
              MOVE "ACCOUNT-NOT-EMPTY" TO WK-C-VRULE-ERROR-CD
              GO TO C799-CLOSE-EX
           END-IF.

           MOVE "CLOSED" TO WK-ACCT-T-STATUS (WK-N-VRULE-ACCT-IX).
           ADD 1 TO WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX).

           PERFORM B600-NEW-EVENT-ID THRU B699-NEW-EVENT-ID-EX.
           MOVE "COMMITTED"         TO WK-C-VRULE-DISPOSITION.
           MOVE "Y"                 TO WK-C-VRULE-EVT-EMITTED.
           MOVE "ACCOUNT_CLOSED"    TO WK-C-VRULE-EVT-TYPE.
           MOVE WK-ACCT-T-VERSION (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-EVT-VERSION.
           MOVE WK-ACCT-T-CUYCD (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-EVT-CUYCD.
           MOVE WK-ACCT-T-BALANCE (WK-N-VRULE-ACCT-IX)
                                    TO WK-C-VRULE-OUT-BALANCE
                                       WK-C-VRULE-OUT-AVAILABLE.

       C799-CLOSE-EX.
       EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGVRULE ****************
      ******************************************************************
