      * HISTORY OF MODIFICATION:
      * ==========================================================================
      * TAG NAME    DATE        DESCRIPTION
      * --------------------------------------------------------------------------
      * LCD03   VENDJK 09/08/2026 - WPL-4401
      *              - ADDED WK-LDGCMD-RSVID SO CAPTURE/CANCEL COULD
      *                NAME THE RESERVATION THEY ARE CLOSING OUT
      *                WITHOUT OVERLOADING THE TRANSACTION-ID FIELD.
      * --------------------------------------------------------------------------
      * LCD02   CMPFEN 21/01/2003 - WPL-1680
      *              - WIDENED WK-LDGCMD-ACCTID AND WK-LDGCMD-TXNID
      *                FROM 18 TO 36 BYTES TO TAKE A FULL-LENGTH
      *                CALLER-SUPPLIED UUID INSTEAD OF THE TRUNCATED
      *                LOCAL ID THE BATCH USED TO MINT ITSELF.
      * --------------------------------------------------------------------------
      * LCD01   VENDJK 14/06/1990 - WPL-0140
      *              - INITIAL VERSION - LEDGER COMMAND RECORD LAYOUT
      *                FOR THE ACCOUNT-LEDGER BATCH.
      * --------------------------------------------------------------------------
       01  WK-LDGCMD.
           05  WK-LDGCMD-INPUT.
              10  WK-LDGCMD-TYPE        PIC X(12).
      *                        COMMAND TYPE - OPEN/CREDIT/DEBIT/
      *                        RESERVE/CAPTURE/CANCEL/CLOSE
LCD02         10  WK-LDGCMD-ACCTID      PIC X(36).
      *                        TARGET ACCOUNT ID (BLANK ON OPEN)
LCD02         10  WK-LDGCMD-TXNID       PIC X(36).
      *                        CALLER TRANSACTION ID (IDEMPOTENCY KEY)
LCD03         10  WK-LDGCMD-RSVID       PIC X(36).
      *                        RESERVATION ID (CAPTURE/CANCEL)
              10  WK-LDGCMD-AMOUNT      PIC S9(13)V9(2).
      *                        COMMAND AMOUNT
              10  WK-LDGCMD-CUYCD       PIC X(03).
      *                        ISO 4217 CURRENCY CODE
              10  WK-LDGCMD-FILL        PIC X(02).
      *                        PAD TO 140-BYTE COMMAND RECORD
           05  WK-LDGCMD-OUTPUT.
              10  WK-LDGCMD-NO-ERROR    PIC X(01).
              10  WK-LDGCMD-ERROR-CD    PIC X(20).
      *                        REJECT REASON CODE, SEE LDGVRULE
