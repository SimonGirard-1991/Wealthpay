      *----------------------------------------------------------------*
      * LDGCMWS.cpybk
      *----------------------------------------------------------------*
      *DESCRIPTION : COMMON WORK AREA - SHARED BY ALL LEDGER PROGRAMS.
      *              CARRIES THE FILE-STATUS WORK BYTE AND THE
      *              CONDITION NAMES EVERY PROGRAM TESTS AFTER AN
      *              OPEN/READ/WRITE/CLOSE, PLUS THE RUN-DATE/RUN-ID
      *              WORK FIELDS STAMPED ONTO THE DISPOSITION REPORT
      *              AND CONTROL-TOTAL TRAILER.
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      * LCW03 09/08/2026 VENDJK - WPL-4410
      *              - MOVED THE SHARED ACCOUNT/RESERVATION/REGISTRY
      *                TABLES OUT TO LDGCMTB SO THEY CAN BE PASSED BY
      *                REFERENCE FROM LDGBATCH INSTEAD OF BEING
      *                RE-DECLARED PRIVATELY IN EVERY PROGRAM THAT
      *                COPIES THIS MEMBER.
      *----------------------------------------------------------------*
      * LCW02 26/02/1997 TMPRHS - WPL-0610
      *              - ADD THE RUN-ID/RUN-DATE WORK FIELDS STAMPED
      *                ONTO THE DISPOSITION REPORT AND CONTROL-TOTAL
      *                TRAILER.
      *----------------------------------------------------------------*
      * LCW01 15/03/1988 VENDJK - WPL-0002
      *              - INITIAL VERSION - CARVED OUT OF ASCMWS FOR THE
      *                LEDGER SUITE SO THE COMMON CONDITION NAMES DO
      *                NOT DRAG IN THE FULL TRANSFER WORK AREA.
      *----------------------------------------------------------------*
       01  WK-C-FILE-STATUS                PIC X(02) VALUE "00".
           05  WK-C-FS-REDEFINE REDEFINES WK-C-FILE-STATUS.
               10  WK-C-FS-CLASS           PIC X(01).
               10  WK-C-FS-SUBCD           PIC X(01).
           88  WK-C-SUCCESSFUL             VALUE "00" "02".
           88  WK-C-END-OF-FILE            VALUE "10".
           88  WK-C-RECORD-NOT-FOUND       VALUE "23".
           88  WK-C-DUPLICATE-KEY          VALUE "22".
           88  WK-C-DUPLICATE-REC          VALUE "21".

LCW02  01  WK-C-RUN-AREA.
LCW02      05  WK-C-RUN-ID                 PIC X(08) VALUE SPACES.
LCW02      05  WK-N-RUN-DATE               PIC 9(08) COMP-3 VALUE ZEROS.
LCW02      05  WK-N-RUN-TIME               PIC 9(08) COMP-3 VALUE ZEROS.
LCW02      05  FILLER                      PIC X(12) VALUE SPACES.
