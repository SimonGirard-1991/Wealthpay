      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * LPT03 09/08/2026 VENDJK WPL-4410
      * THE IN-MEMORY SEARCH TABLE THAT USED TO LIVE HERE MOVED TO
      * LDGCMTB SO IT CAN BE PASSED BY REFERENCE FROM LDGBATCH TO
      * LDGVTXN INSTEAD OF BEING RE-DECLARED IN EACH PROGRAM'S OWN
      * WORKING-STORAGE.
      *-----------------------------------------------------------------
      * LPT02 04/08/1998 TMPARV WPL-0840
      * WIDENED THE RECORD FROM 138 TO 140 BYTES WHEN LDGPTXN-
      * FINGERPRINT GREW BY TWO BYTES TO TAKE THE ADDED CURRENCY-
      * CODE DIGEST FIELD OUT OF LDGXFGPT - KEPT A TWO-BYTE PAD
      * BELOW SO THE GAIN DID NOT HAVE TO RIPPLE THROUGH THE REST OF
      * THE LAYOUT.
      *-----------------------------------------------------------------
      * LPT01 10/07/1989 MATILDA WEE TL WPL-0050
      * INITIAL VERSION - IDEMPOTENCY REGISTRY RECORD LAYOUT FOR THE
      * PROCESSED-TRANSACTION TABLE KEYED BY ACCOUNT AND TRANSACTION
      * ID.
      *****************************************************************
      * PRIOR RECORD LENGTHS, KEPT FOR REFERENCE ONLY (84, THEN 138):
       01  WK-C-LDGPTXN.
           05  LDGPTXN-RECORD              PIC X(0140).

      *****************************************************************
      * I-O FORMAT: LDGPTXNR
      * FROM FILE LDGPTXN
      * PROCESSED-TRANSACTION (IDEMPOTENCY) REGISTRY
      *****************************************************************

           05  LDGPTXNR REDEFINES LDGPTXN-RECORD.
               10  LDGPTXN-ACCTID         PIC X(36).
      *        ACCOUNT
               10  LDGPTXN-TXNID          PIC X(36).
      *        IDEMPOTENCY KEY - UNIQUE PER ACCOUNT
LPT02          10  LDGPTXN-FINGERPRINT    PIC X(40).
      *        DIGEST OF COMMAND TYPE + AMOUNT + CURRENCY
               10  LDGPTXN-OCCURRED-AT    PIC X(26).
      *        FIRST-SEEN TIMESTAMP
LPT02          10  FILLER                 PIC X(02).
      *        PAD TO 140-BYTE REGISTRY RECORD
