      * LDGPRSV - WORKING STORAGE FORMATS FOR THE RESERVATION REGISTRY.
      * IT WILL BE USED IN LDGVRSV AND LDGBATCH.
      *****************************************************************
      * MODIFICATION HISTORY                                          *
      *****************************************************************
      * TAG     DATE       DEV     DESCRIPTION                        *
      *------   ---------  ------  --------------------------------- *
      * LPV04   09/08/2026 VENDJK  - WPL-4410                         *
      *                      - THE IN-MEMORY SEARCH TABLE THAT USED   *
      *                        TO LIVE HERE MOVED TO LDGCMTB SO IT    *
      *                        CAN BE PASSED BY REFERENCE FROM        *
      *                        LDGBATCH TO LDGVRSV.                   *
      *------   ---------  ------  --------------------------------- *
      * LPV03   19/06/2009 CMPWNL  - WPL-2170                         *
      *                      - LDGPRSV-PHASE WIDENED FROM 6 TO 8      *
      *                        BYTES SO "CANCELED" AND "CAPTURED"     *
      *                        BOTH FIT WITHOUT TRUNCATION.           *
      *------   ---------  ------  --------------------------------- *
      * LPV02   11/03/1996 TMPARV  - WPL-0580                         *
      *                      - ADDED LDGPRSV-OCCURRED-AT SO A         *
      *                        DISPOSITION REPORT LINE COULD SHOW     *
      *                        WHEN THE RESERVATION LAST CHANGED      *
      *                        PHASE WITHOUT A SEPARATE LOOKUP.       *
      *------   ---------  ------  --------------------------------- *
      * LPV01   03/04/1991 VENDJK  - WPL-0230                         *
      *                      - INITIAL VERSION - RESERVATION PHASE    *
      *                        REGISTRY RECORD LAYOUT.                *
      *****************************************************************
       01  WK-C-LDGPRSV.
           05  WK-C-PRSV-RECORD          PIC X(0144).
           05  WK-C-PRSV-REC REDEFINES WK-C-PRSV-RECORD.
               10  LDGPRSV-ACCTID        PIC X(36).
      *                        ACCOUNT
               10  LDGPRSV-RSVID         PIC X(36).
      *                        RESERVATION KEY - UNIQUE PER ACCOUNT
               10  LDGPRSV-TXNID         PIC X(36).
      *                        ORIGINATING TRANSACTION
LPV03          10  LDGPRSV-PHASE         PIC X(08).
      *                        RESERVED / CAPTURED / CANCELED
LPV02          10  LDGPRSV-OCCURRED-AT   PIC X(26).
      *                        LAST PHASE-CHANGE TIMESTAMP
               10  FILLER                PIC X(02).
      *                        PAD TO 144-BYTE REGISTRY RECORD
