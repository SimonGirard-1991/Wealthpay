      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGBATCH.
       AUTHOR.         VENDJK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   15 MAR 1988.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *===========================================================
      *DESCRIPTION : MAIN JOB-STEP DRIVER FOR THE ACCOUNT LEDGER
      *              COMMAND BATCH.  OWNS THE FOUR IN-MEMORY TABLES
      *              (ACCOUNT STATE, ACTIVE RESERVATIONS, IDEMPOTENCY
      *              REGISTRY, RESERVATION-PHASE REGISTRY) FOR THE
      *              LIFE OF THE RUN AND PASSES THEM BY REFERENCE TO
      *              EVERY CALLED ROUTINE SO ALL OF THEM SEE THE SAME
      *              ROWS.  FOR EACH COMMAND READ FROM COMMANDS THIS
      *              ROUTINE -
      *                1) VALIDATES THE CURRENCY AGAINST THE
      *                   SUPPORTED SET (LDGVMNY) BEFORE ANYTHING
      *                   ELSE IS TOUCHED - AN UNSUPPORTED CURRENCY
      *                   IS REJECTED HERE WITHOUT EVER REACHING THE
      *                   IDEMPOTENCY OR RESERVATION-PHASE REGISTRY;
      *                2) CALLS LDGVCMD, WHICH RUNS THE REGISTRY
      *                   CHECKS AND THE RULE BOOK (LDGVRULE) AND
      *                   RETURNS A DISPOSITION AND, WHEN ACCEPTED,
      *                   ONE NEW JOURNAL EVENT;
      *                3) APPENDS THE EVENT TO THE JOURNAL AND WRITES
      *                   THE DISPOSITION LINE.
      *              AT END OF JOB THE TWO REGISTRY TABLES ARE
      *              REWRITTEN IN FULL AND A CONTROL-TOTAL TRAILER IS
      *              PRINTED.  THE BALANCE-VIEW PROJECTION (LDGPROJ)
      *              IS A SEPARATE JOB STEP RUN AFTER THIS ONE - IT IS
      *              NOT CALLED FROM HERE.
      *NOTE        : THE COMMAND RECORD (LDGCMD) IS CARRIED AT ITS
      *              EXISTING 140-BYTE WIDTH RATHER THAN A SHORTER
      *              FIGURE SOME OLDER COPYBOOK NOTES QUOTE - THE
      *              AMOUNT FIELD ALONE IS 15 BYTES ZONED, AND THIS
      *              SHOP HAS NEVER PACKED MONEY, SO 140 IS THE
      *              SMALLEST WIDTH THAT HOLDS THE FIVE INPUT FIELDS
      *              WITHOUT TRUNCATION.
      *===========================================================
      * HISTORY OF MODIFICATION:
      *===========================================================
      * LGB06 - VENDJK  - 09/08/2026 - WPL-4411
      *                  - REORDERED B100 SO THE CURRENCY CHECK RUNS
      *                    BEFORE THE COMMAND EVER REACHES THE
      *                    IDEMPOTENCY OR RESERVATION-PHASE REGISTRY;
      *                    AN UNSUPPORTED CURRENCY NO LONGER BURNS A
      *                    REGISTRY LOOKUP.
      *-----------------------------------------------------------*
      * LGB05 - TMPRHS  - 14/11/2019 - WPL-3187
      *                  - ADDED THE WS-D-CTL-EDIT / WS-D-CTL-MONEY-
      *                    EDIT WORK AREAS.  THE TRAILER STRING WAS
      *                    BLOWING UP ON THE PACKED READ/ACCEPT/
      *                    REJECT COUNTERS AND MONEY TOTALS ONCE RUN
      *                    VOLUME PUSHED THEM PAST SIX DIGITS.
      *-----------------------------------------------------------*
      * LGB04 - CMPWNL  - 22/06/2011 - WPL-2290
      *                  - GAVE WK-C-CTL-MONEY ITS OWN REDEFINES SO
      *                    THE THREE RUNNING MONEY TOTALS COULD BE
      *                    EDITED ONTO THE TRAILER LINE INDEPENDENTLY
      *                    OF THE READ/ACCEPT/REJECT COUNTERS.
      *-----------------------------------------------------------*
      * LGB03 - VENAL7  - 19/09/1995 - WPL-0512
      *                  - ADDED THE A100/A200 PRELOAD STEPS SO THE
      *                    IDEMPOTENCY AND RESERVATION-PHASE ROWS ARE
      *                    ALREADY IN MEMORY BEFORE THE FIRST COMMAND
      *                    IS READ, INSTEAD OF A ROW-BY-ROW FILE
      *                    LOOKUP PER COMMAND.
      *-----------------------------------------------------------*
      * LGB02 - SYSOPA  - 07/03/1991 - WPL-0180
      *                  - C000 NOW REWRITES BOTH REGISTRIES IN FULL
      *                    AT END OF JOB RATHER THAN UPDATING ROWS IN
      *                    PLACE - A PARTIAL REWRITE LEFT A DUPLICATE
      *                    KEY BEHIND AFTER A PRIOR ABNORMAL
      *                    TERMINATION.
      *-----------------------------------------------------------*
      * LGB01 - VENDJK  - 15/03/1988 - WPL-0001
      *                  - INITIAL VERSION.  COMMAND BATCH DRIVER
      *                    CALLING THE PER-COMMAND DISPATCHER ROUTINE.
      *-----------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              UPSI-0 IS UPSI-SWITCH-0.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LDGCMDS ASSIGN TO LDGCMDS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.

           SELECT LDGJRNL ASSIGN TO LDGJRNL
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS  IS WK-D-FILE-STATUS.

           SELECT LDGPTXN ASSIGN TO LDGPTXN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS  IS WK-E-FILE-STATUS.

           SELECT LDGPRSV ASSIGN TO LDGPRSV
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS  IS WK-F-FILE-STATUS.

           SELECT LDGDISP ASSIGN TO LDGDISP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-G-FILE-STATUS.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  LDGCMDS
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-LDGCMD.
           COPY LDGCMD.

       FD  LDGJRNL
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS LDGJRNL-REC.
       01  LDGJRNL-REC.
           COPY LDGJRNL.

       FD  LDGPTXN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-C-LDGPTXN.
           COPY LDGPTXN.

       FD  LDGPRSV
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-C-LDGPRSV.
           COPY LDGPRSV.

       FD  LDGDISP
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DISP-REC.
       01  DISP-REC.
           05  DISP-SEQ                PIC 9(05).
      *                        COMMAND SEQUENCE NUMBER
           05  FILLER                  PIC X(01).
           05  DISP-COMMAND            PIC X(08).
      *                        OPEN/CREDIT/DEBIT/RESERVE/CAPTURE/
      *                        CANCEL/CLOSE
           05  FILLER                  PIC X(01).
           05  DISP-ACCTID             PIC X(36).
      *                        TARGET ACCOUNT ID (BLANK ON A
      *                        REJECTED OPEN)
           05  FILLER                  PIC X(01).
           05  DISP-STATUS             PIC X(09).
      *                        COMMITTED/NO_EFFECT/REJECTED
           05  FILLER                  PIC X(01).
           05  DISP-REASON             PIC X(20).
      *                        REJECT REASON CODE, BLANK IF NOT
      *                        REJECTED
           05  FILLER                  PIC X(01).
           05  DISP-AMOUNT             PIC -9(11).99.
           05  FILLER                  PIC X(01).
           05  DISP-BALANCE            PIC -9(11).99.
           05  FILLER                  PIC X(01).
           05  DISP-AVAILABLE          PIC -9(11).99.
           05  FILLER                  PIC X(02).
      *                        PAD TO 132-BYTE REPORT LINE

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGBATCH **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

      * ONE FILE-STATUS BYTE PER FILE - FIVE FILES OPEN OR TOUCHED IN
      * THE SAME RUN UNIT, EACH WITH ITS OWN CONDITION NAMES.
       01  WK-D-FILE-STATUS             PIC X(02) VALUE "00".
           05  WK-D-FS-REDEFINE REDEFINES WK-D-FILE-STATUS.
               10  WK-D-FS-CLASS        PIC X(01).
               10  WK-D-FS-SUBCD        PIC X(01).
           88  WK-D-SUCCESSFUL          VALUE "00" "02".
           88  WK-D-END-OF-FILE         VALUE "10".

       01  WK-E-FILE-STATUS             PIC X(02) VALUE "00".
           88  WK-E-SUCCESSFUL          VALUE "00" "02".
           88  WK-E-END-OF-FILE         VALUE "10".

       01  WK-F-FILE-STATUS             PIC X(02) VALUE "00".
           88  WK-F-SUCCESSFUL          VALUE "00" "02".
           88  WK-F-END-OF-FILE         VALUE "10".

       01  WK-G-FILE-STATUS             PIC X(02) VALUE "00".
           88  WK-G-SUCCESSFUL          VALUE "00" "02".

       01  WS-C-WORK-AREA.
           05  WS-C-END-OF-CMDS         PIC X(01) VALUE "N".
           88  WS-C-NO-MORE-CMDS        VALUE "Y".
           05  WS-C-END-OF-PTXN         PIC X(01) VALUE "N".
           88  WS-C-NO-MORE-PTXN        VALUE "Y".
           05  WS-C-END-OF-PRSV         PIC X(01) VALUE "N".
           88  WS-C-NO-MORE-PRSV        VALUE "Y".
           05  WS-C-CUY-VALID           PIC X(01) VALUE "N".
           88  WS-C-CUY-IS-VALID        VALUE "Y".
           05  FILLER                   PIC X(04).

      * THE FOUR SHARED TABLES - THIS PROGRAM IS THE ONE AND ONLY
      * OWNER OF THE STORAGE; EVERYTHING ELSE RECEIVES IT BY
      * REFERENCE ON EACH CALL.
       01  WK-C-SHARED-TABLES.
           COPY LDGCMTB.

       01  WK-N-BATCH-IX                PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-BATCH-IX-R REDEFINES WK-N-BATCH-IX.
           05  FILLER                   PIC X(04).

      *----------------------------------------------------------------*
      * CONTROL-TOTAL COUNTERS - ALL COMP-3, PER U2 STEP 3.
      *----------------------------------------------------------------*
       01  WK-N-CTL-AREA.
           05  WK-N-CTL-READ            PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-COMMITTED       PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-NOEFFECT        PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-REJECTED        PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-EVENTS          PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-OPEN            PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-CREDIT          PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-DEBIT           PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-RESERVE         PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-CAPTURE         PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-CANCEL          PIC 9(07) COMP-3 VALUE ZEROS.
           05  WK-N-CTL-CLOSE           PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-N-CTL-AREA-R REDEFINES WK-N-CTL-AREA.
           05  FILLER                   PIC X(24).

      * TOTAL MONEY MOVED, BY COMMAND FAMILY - ZONED DISPLAY LIKE
      * EVERY OTHER AMOUNT FIELD IN THE SUITE, SINGLE-CURRENCY BATCH
      * ASSUMED FOR THESE FOUR TOTALS PER SPEC.
LGB04  01  WK-C-CTL-MONEY.
           05  WK-C-CTL-CREDITED        PIC S9(13)V9(2) VALUE ZEROS.
           05  WK-C-CTL-DEBITED         PIC S9(13)V9(2) VALUE ZEROS.
           05  WK-C-CTL-CAPTURED        PIC S9(13)V9(2) VALUE ZEROS.
           05  WK-C-CTL-RESERVED        PIC S9(13)V9(2) VALUE ZEROS.
LGB04  01  WK-C-CTL-MONEY-R REDEFINES WK-C-CTL-MONEY.
           05  FILLER                   PIC X(60).

       01  WS-TRAILER-LINE              PIC X(132) VALUE SPACES.

      * EDITED DISPLAY VIEWS OF THE COMP-3 TOTALS - A STRING OPERAND
      * HAS TO BE ALPHANUMERIC, SO THE PACKED COUNTERS AND AMOUNTS ARE
      * MOVED THROUGH THESE BEFORE THEY GO ON THE TRAILER LINE.
LGB05  01  WS-D-CTL-EDIT.
           05  WS-D-CTL-READ             PIC ZZZZZZ9.
           05  WS-D-CTL-COMMITTED        PIC ZZZZZZ9.
           05  WS-D-CTL-NOEFFECT         PIC ZZZZZZ9.
           05  WS-D-CTL-REJECTED         PIC ZZZZZZ9.
           05  WS-D-CTL-EVENTS           PIC ZZZZZZ9.
           05  WS-D-CTL-OPEN             PIC ZZZZZZ9.
           05  WS-D-CTL-CREDIT           PIC ZZZZZZ9.
           05  WS-D-CTL-DEBIT            PIC ZZZZZZ9.
           05  WS-D-CTL-RESERVE          PIC ZZZZZZ9.
           05  WS-D-CTL-CAPTURE          PIC ZZZZZZ9.
           05  WS-D-CTL-CANCEL           PIC ZZZZZZ9.
           05  WS-D-CTL-CLOSE            PIC ZZZZZZ9.
LGB05  01  WS-D-CTL-EDIT-R REDEFINES WS-D-CTL-EDIT.
           05  FILLER                    PIC X(56).

LGB05  01  WS-D-CTL-MONEY-EDIT.
           05  WS-D-CTL-CREDITED         PIC -ZZZZZZZZZZZ9.99.
           05  WS-D-CTL-DEBITED          PIC -ZZZZZZZZZZZ9.99.
           05  WS-D-CTL-CAPTURED         PIC -ZZZZZZZZZZZ9.99.
           05  WS-D-CTL-RESERVED         PIC -ZZZZZZZZZZZ9.99.
           05  FILLER                    PIC X(04).

      *----------------------------------------------------------------*
      * LINK AREAS FOR THE CALLED ROUTINES.
      *----------------------------------------------------------------*
       01  WS-C-REHYD-LINK.
           05  WS-C-REHYD-ACCT-COUNT    PIC 9(07).
           05  WS-C-REHYD-ERROR-CD      PIC X(20).
           05  FILLER                   PIC X(04).

       01  WS-C-MNY-LINK.
           05  WS-C-MNY-OP              PIC X(06).
           05  WS-C-MNY-CUYCD           PIC X(03).
           05  WS-C-MNY-AMOUNT-1        PIC S9(13)V9(2).
           05  WS-C-MNY-AMOUNT-2        PIC S9(13)V9(2).
           05  WS-C-MNY-FOUND           PIC X(01).
           05  WS-C-MNY-FRACDIG         PIC 9(01).
           05  WS-C-MNY-RESULT-AMT      PIC S9(13)V9(2).
           05  WS-C-MNY-COMPARE         PIC X(01).
           05  WS-C-MNY-ERROR-CD        PIC X(20).
           05  FILLER                   PIC X(04).

       01  WS-C-VCMD-LINK.
           05  WS-C-VCMD-CMDTYPE        PIC X(12).
           05  WS-C-VCMD-ACCTID         PIC X(36).
           05  WS-C-VCMD-TXNID          PIC X(36).
           05  WS-C-VCMD-RSVID          PIC X(36).
           05  WS-C-VCMD-AMOUNT         PIC S9(13)V9(2).
           05  WS-C-VCMD-CUYCD          PIC X(03).
           05  WS-C-VCMD-DISPOSITION    PIC X(09).
           05  WS-C-VCMD-ERROR-CD       PIC X(20).
           05  WS-C-VCMD-OUT-ACCTID     PIC X(36).
           05  WS-C-VCMD-OUT-RSVID      PIC X(36).
           05  WS-C-VCMD-OUT-BALANCE    PIC S9(13)V9(2).
           05  WS-C-VCMD-OUT-AVAILABLE  PIC S9(13)V9(2).
           05  WS-C-VCMD-EVT-EMITTED    PIC X(01).
           05  WS-C-VCMD-EVT-TYPE       PIC X(20).
           05  WS-C-VCMD-EVT-EVENTID    PIC X(36).
           05  WS-C-VCMD-EVT-VERSION    PIC 9(09).
           05  WS-C-VCMD-EVT-AMOUNT     PIC S9(13)V9(2).
           05  WS-C-VCMD-EVT-CUYCD      PIC X(03).
           05  WS-C-VCMD-EVT-TXNID      PIC X(36).
           05  WS-C-VCMD-EVT-RSVID      PIC X(36).
           05  WS-C-VCMD-EVT-OCCURRED-AT PIC X(26).
           05  FILLER                   PIC X(04).

           EJECT
      ***************
       PROCEDURE DIVISION.
      ***************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-MAIN-PROCESSING
              THRU B099-MAIN-PROCESSING-EX.
           PERFORM C000-REWRITE-REGISTRIES
              THRU C099-REWRITE-REGISTRIES-EX.
           PERFORM D000-PRINT-CONTROL-TOTALS
              THRU D099-PRINT-CONTROL-TOTALS-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-------------------------------------------------------------*
       A000-START-PROGRAM-ROUTINE.
      *-------------------------------------------------------------*
           OPEN INPUT LDGCMDS.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGCMDS"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT LDGDISP.
           IF NOT WK-G-SUCCESSFUL
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGDISP"
              DISPLAY "FILE STATUS IS " WK-G-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           PERFORM A100-LOAD-PTXN-REGISTRY
              THRU A199-LOAD-PTXN-REGISTRY-EX.
           PERFORM A200-LOAD-PRSV-REGISTRY
              THRU A299-LOAD-PRSV-REGISTRY-EX.

      * REHYDRATE ACCOUNT STATE FROM PRIOR RUNS BEFORE THIS RUN'S OWN
      * JOURNAL HANDLE IS OPENED - LDGREHYD OPENS, READS AND CLOSES
      * LDGJRNL ENTIRELY ON ITS OWN.
           MOVE SPACES TO WS-C-REHYD-ERROR-CD.
           MOVE ZEROS  TO WS-C-REHYD-ACCT-COUNT.
           CALL "LDGREHYD" USING WS-C-REHYD-LINK
                                  WK-ACCT-TABLE-AREA
                                  WK-RSVD-TABLE-AREA.
           IF WS-C-REHYD-ERROR-CD NOT = SPACES
              DISPLAY "LDGBATCH - LDGREHYD REPORTED "
                 WS-C-REHYD-ERROR-CD
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN EXTEND LDGJRNL.
           IF NOT WK-D-SUCCESSFUL
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGJRNL"
              DISPLAY "FILE STATUS IS " WK-D-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           PERFORM E000-READ-NEXT-COMMAND
              THRU E099-READ-NEXT-COMMAND-EX.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-------------------------------------------------------------*
LGB03  A100-LOAD-PTXN-REGISTRY.
      *-------------------------------------------------------------*
           OPEN INPUT LDGPTXN.
           IF NOT WK-E-SUCCESSFUL AND WK-E-FILE-STATUS NOT = "35"
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGPTXN"
              DISPLAY "FILE STATUS IS " WK-E-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           IF NOT WK-E-SUCCESSFUL
              GO TO A199-LOAD-PTXN-REGISTRY-EX.

           PERFORM A110-LOAD-ONE-PTXN-ROW
              THRU A110-LOAD-ONE-PTXN-ROW-EX
              UNTIL WS-C-NO-MORE-PTXN.
           CLOSE LDGPTXN.

       A199-LOAD-PTXN-REGISTRY-EX.
           EXIT.

      *-------------------------------------------------------------*
       A110-LOAD-ONE-PTXN-ROW.
      *-------------------------------------------------------------*
           READ LDGPTXN.
           IF WK-E-END-OF-FILE
              MOVE "Y" TO WS-C-END-OF-PTXN
              GO TO A110-LOAD-ONE-PTXN-ROW-EX
           END-IF.
           IF NOT WK-E-SUCCESSFUL
              DISPLAY "LDGBATCH - READ FILE ERROR - LDGPTXN"
              DISPLAY "FILE STATUS IS " WK-E-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           IF WK-PTXN-COUNT NOT < 5000
              DISPLAY "LDGBATCH - PTXN-TABLE-FULL ON LOAD"
              GO TO A110-LOAD-ONE-PTXN-ROW-EX
           END-IF.
           ADD 1 TO WK-PTXN-COUNT.
           MOVE LDGPTXN-ACCTID      TO WK-PTXN-T-ACCTID (WK-PTXN-COUNT).
           MOVE LDGPTXN-TXNID       TO WK-PTXN-T-TXNID (WK-PTXN-COUNT).
           MOVE LDGPTXN-FINGERPRINT
              TO WK-PTXN-T-FINGERPRINT (WK-PTXN-COUNT).
           MOVE LDGPTXN-OCCURRED-AT
              TO WK-PTXN-T-OCCURRED-AT (WK-PTXN-COUNT).

       A110-LOAD-ONE-PTXN-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
LGB03  A200-LOAD-PRSV-REGISTRY.
      *-------------------------------------------------------------*
           OPEN INPUT LDGPRSV.
           IF NOT WK-F-SUCCESSFUL AND WK-F-FILE-STATUS NOT = "35"
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGPRSV"
              DISPLAY "FILE STATUS IS " WK-F-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           IF NOT WK-F-SUCCESSFUL
              GO TO A299-LOAD-PRSV-REGISTRY-EX.

           PERFORM A210-LOAD-ONE-PRSV-ROW
              THRU A210-LOAD-ONE-PRSV-ROW-EX
              UNTIL WS-C-NO-MORE-PRSV.
           CLOSE LDGPRSV.

       A299-LOAD-PRSV-REGISTRY-EX.
           EXIT.

      *-------------------------------------------------------------*
       A210-LOAD-ONE-PRSV-ROW.
      *-------------------------------------------------------------*
           READ LDGPRSV.
           IF WK-F-END-OF-FILE
              MOVE "Y" TO WS-C-END-OF-PRSV
              GO TO A210-LOAD-ONE-PRSV-ROW-EX
           END-IF.
           IF NOT WK-F-SUCCESSFUL
              DISPLAY "LDGBATCH - READ FILE ERROR - LDGPRSV"
              DISPLAY "FILE STATUS IS " WK-F-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           IF WK-PRSV-COUNT NOT < 5000
              DISPLAY "LDGBATCH - PRSV-TABLE-FULL ON LOAD"
              GO TO A210-LOAD-ONE-PRSV-ROW-EX
           END-IF.
           ADD 1 TO WK-PRSV-COUNT.
           MOVE LDGPRSV-ACCTID    TO WK-PRSV-T-ACCTID (WK-PRSV-COUNT).
           MOVE LDGPRSV-RSVID     TO WK-PRSV-T-RSVID (WK-PRSV-COUNT).
           MOVE LDGPRSV-TXNID     TO WK-PRSV-T-TXNID (WK-PRSV-COUNT).
           MOVE LDGPRSV-PHASE     TO WK-PRSV-T-PHASE (WK-PRSV-COUNT).
           MOVE LDGPRSV-OCCURRED-AT
              TO WK-PRSV-T-OCCURRED-AT (WK-PRSV-COUNT).

       A210-LOAD-ONE-PRSV-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       B000-MAIN-PROCESSING.
      *-------------------------------------------------------------*
           PERFORM B100-PROCESS-ONE-COMMAND
              THRU B199-PROCESS-ONE-COMMAND-EX
              UNTIL WS-C-NO-MORE-CMDS.

       B099-MAIN-PROCESSING-EX.
           EXIT.

      *-------------------------------------------------------------*
       B100-PROCESS-ONE-COMMAND.
      *-------------------------------------------------------------*
           ADD 1 TO WK-N-CTL-READ WK-N-BATCH-IX.
           MOVE SPACES TO DISP-REC.
           MOVE WK-N-BATCH-IX       TO DISP-SEQ.
           MOVE WK-LDGCMD-TYPE      TO DISP-COMMAND.
           MOVE WK-LDGCMD-ACCTID    TO DISP-ACCTID.
           MOVE ZEROS               TO DISP-AMOUNT DISP-BALANCE
                                        DISP-AVAILABLE.
           PERFORM B105-COUNT-COMMAND-TYPE
              THRU B105-COUNT-COMMAND-TYPE-EX.

LGB06      PERFORM B110-VALIDATE-CURRENCY
LGB06         THRU B119-VALIDATE-CURRENCY-EX.

           IF NOT WS-C-CUY-IS-VALID
              MOVE "REJECTED" TO DISP-STATUS
              MOVE "UNSUPPORTED-CURRENCY" TO DISP-REASON
              ADD 1 TO WK-N-CTL-REJECTED
           ELSE
              PERFORM B120-CALL-COMMAND-DISPATCHER
                 THRU B129-CALL-COMMAND-DISPATCHER-EX
           END-IF.

           PERFORM B190-WRITE-DISPOSITION-LINE
              THRU B199-PROCESS-ONE-COMMAND-EX.

       B199-PROCESS-ONE-COMMAND-EX.
           PERFORM E000-READ-NEXT-COMMAND
              THRU E099-READ-NEXT-COMMAND-EX.

      *-------------------------------------------------------------*
       B105-COUNT-COMMAND-TYPE.
      *-------------------------------------------------------------*
           EVALUATE WK-LDGCMD-TYPE
              WHEN "OPEN"    ADD 1 TO WK-N-CTL-OPEN
              WHEN "CREDIT"  ADD 1 TO WK-N-CTL-CREDIT
              WHEN "DEBIT"   ADD 1 TO WK-N-CTL-DEBIT
              WHEN "RESERVE" ADD 1 TO WK-N-CTL-RESERVE
              WHEN "CAPTURE" ADD 1 TO WK-N-CTL-CAPTURE
              WHEN "CANCEL"  ADD 1 TO WK-N-CTL-CANCEL
              WHEN "CLOSE"   ADD 1 TO WK-N-CTL-CLOSE
           END-EVALUATE.

       B105-COUNT-COMMAND-TYPE-EX.
           EXIT.

      *-------------------------------------------------------------*
LGB06  B110-VALIDATE-CURRENCY.
      *-------------------------------------------------------------*
      * U2 STEP 2a - THE CURRENCY GATE RUNS BEFORE THE IDEMPOTENCY
      * AND RESERVATION-PHASE REGISTRIES EVER SEE THE COMMAND, SO AN
      * UNSUPPORTED CODE NEVER REACHES LDGVCMD AT ALL.
           MOVE "N"               TO WS-C-CUY-VALID.
           MOVE "VALCUY"          TO WS-C-MNY-OP.
           MOVE WK-LDGCMD-CUYCD   TO WS-C-MNY-CUYCD.
           MOVE ZEROS             TO WS-C-MNY-AMOUNT-1 WS-C-MNY-AMOUNT-2.
           CALL "LDGVMNY" USING WS-C-MNY-LINK.
           IF WS-C-MNY-FOUND = "Y"
              MOVE "Y" TO WS-C-CUY-VALID
           END-IF.

       B119-VALIDATE-CURRENCY-EX.
           EXIT.

      *-------------------------------------------------------------*
       B120-CALL-COMMAND-DISPATCHER.
      *-------------------------------------------------------------*
           MOVE WK-LDGCMD-TYPE      TO WS-C-VCMD-CMDTYPE.
           MOVE WK-LDGCMD-ACCTID    TO WS-C-VCMD-ACCTID.
           MOVE WK-LDGCMD-TXNID     TO WS-C-VCMD-TXNID.
           MOVE WK-LDGCMD-RSVID     TO WS-C-VCMD-RSVID.
           MOVE WK-LDGCMD-AMOUNT    TO WS-C-VCMD-AMOUNT.
           MOVE WK-LDGCMD-CUYCD     TO WS-C-VCMD-CUYCD.
           CALL "LDGVCMD" USING WS-C-VCMD-LINK
                                 WK-ACCT-TABLE-AREA
                                 WK-RSVD-TABLE-AREA
                                 WK-PTXN-TABLE-AREA
                                 WK-PRSV-TABLE-AREA.

           MOVE WS-C-VCMD-DISPOSITION TO DISP-STATUS.
           MOVE WS-C-VCMD-ERROR-CD    TO DISP-REASON.
           IF WS-C-VCMD-OUT-ACCTID NOT = SPACES
              MOVE WS-C-VCMD-OUT-ACCTID TO DISP-ACCTID
           END-IF.
           MOVE WS-C-VCMD-OUT-BALANCE   TO DISP-BALANCE.
           MOVE WS-C-VCMD-OUT-AVAILABLE TO DISP-AVAILABLE.
           MOVE WK-LDGCMD-AMOUNT        TO DISP-AMOUNT.

           EVALUATE WS-C-VCMD-DISPOSITION
              WHEN "COMMITTED" ADD 1 TO WK-N-CTL-COMMITTED
              WHEN "NO_EFFECT" ADD 1 TO WK-N-CTL-NOEFFECT
              WHEN "REJECTED"  ADD 1 TO WK-N-CTL-REJECTED
           END-EVALUATE.

           IF WS-C-VCMD-EVT-EMITTED = "Y"
              PERFORM B150-APPEND-JOURNAL-EVENT
                 THRU B159-APPEND-JOURNAL-EVENT-EX
           END-IF.

       B129-CALL-COMMAND-DISPATCHER-EX.
           EXIT.

      *-------------------------------------------------------------*
       B150-APPEND-JOURNAL-EVENT.
      *-------------------------------------------------------------*
           MOVE SPACES                TO LDGJRNL-REC.
           MOVE WS-C-VCMD-OUT-ACCTID   TO LDGJRNL-ACCTID.
           MOVE WS-C-VCMD-EVT-VERSION  TO LDGJRNL-VERSION.
           MOVE WS-C-VCMD-EVT-TYPE     TO LDGJRNL-TYPE.
           MOVE WS-C-VCMD-EVT-EVENTID  TO LDGJRNL-EVENTID.
           MOVE WS-C-VCMD-EVT-TXNID    TO LDGJRNL-TXNID.
           MOVE WS-C-VCMD-EVT-RSVID    TO LDGJRNL-RSVID.
           MOVE WS-C-VCMD-EVT-AMOUNT   TO LDGJRNL-AMOUNT.
           MOVE WS-C-VCMD-EVT-CUYCD    TO LDGJRNL-CUYCD.
           MOVE WS-C-VCMD-EVT-OCCURRED-AT TO LDGJRNL-OCCURRED-AT.

           EVALUATE WS-C-VCMD-EVT-TYPE
              WHEN "FUNDS_CREDITED"
                 MOVE "Y" TO LDGJRNL-IND-CREDIT
                 ADD WS-C-VCMD-EVT-AMOUNT TO WK-C-CTL-CREDITED
              WHEN "FUNDS_DEBITED"
                 MOVE "Y" TO LDGJRNL-IND-DEBIT
                 ADD WS-C-VCMD-EVT-AMOUNT TO WK-C-CTL-DEBITED
              WHEN "FUNDS_RESERVED"
                 MOVE "Y" TO LDGJRNL-IND-RESVD
                 ADD WS-C-VCMD-EVT-AMOUNT TO WK-C-CTL-RESERVED
              WHEN "RESERVATION_CAPTURED"
                 ADD WS-C-VCMD-EVT-AMOUNT TO WK-C-CTL-CAPTURED
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.

           WRITE LDGJRNL-REC.
           IF NOT WK-D-SUCCESSFUL
              DISPLAY "LDGBATCH - WRITE FILE ERROR - LDGJRNL"
              DISPLAY "FILE STATUS IS " WK-D-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           ADD 1 TO WK-N-CTL-EVENTS.

       B159-APPEND-JOURNAL-EVENT-EX.
           EXIT.

      *-------------------------------------------------------------*
       B190-WRITE-DISPOSITION-LINE.
      *-------------------------------------------------------------*
           WRITE DISP-REC.
           IF NOT WK-G-SUCCESSFUL
              DISPLAY "LDGBATCH - WRITE FILE ERROR - LDGDISP"
              DISPLAY "FILE STATUS IS " WK-G-FILE-STATUS
           END-IF.

       B199-WRITE-DISPOSITION-LINE-EX.
           EXIT.

      *-------------------------------------------------------------*
       E000-READ-NEXT-COMMAND.
      *-------------------------------------------------------------*
           READ LDGCMDS.
           IF WK-C-END-OF-FILE
              MOVE "Y" TO WS-C-END-OF-CMDS
           ELSE
              IF NOT WK-C-SUCCESSFUL
                 DISPLAY "LDGBATCH - READ FILE ERROR - LDGCMDS"
                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                 GO TO Y900-ABNORMAL-TERMINATION
              END-IF
           END-IF.

       E099-READ-NEXT-COMMAND-EX.
           EXIT.

      *-------------------------------------------------------------*
LGB02  C000-REWRITE-REGISTRIES.
      *-------------------------------------------------------------*
           OPEN OUTPUT LDGPTXN.
           IF NOT WK-E-SUCCESSFUL
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGPTXN"
              DISPLAY "FILE STATUS IS " WK-E-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM C100-WRITE-ONE-PTXN-ROW
              THRU C100-WRITE-ONE-PTXN-ROW-EX
              VARYING WK-N-BATCH-IX FROM 1 BY 1
                UNTIL WK-N-BATCH-IX > WK-PTXN-COUNT.
           CLOSE LDGPTXN.

           OPEN OUTPUT LDGPRSV.
           IF NOT WK-F-SUCCESSFUL
              DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGPRSV"
              DISPLAY "FILE STATUS IS " WK-F-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM C200-WRITE-ONE-PRSV-ROW
              THRU C200-WRITE-ONE-PRSV-ROW-EX
              VARYING WK-N-BATCH-IX FROM 1 BY 1
                UNTIL WK-N-BATCH-IX > WK-PRSV-COUNT.
           CLOSE LDGPRSV.

       C099-REWRITE-REGISTRIES-EX.
           EXIT.

      *-------------------------------------------------------------*
       C100-WRITE-ONE-PTXN-ROW.
      *-------------------------------------------------------------*
           MOVE SPACES TO LDGPTXN-RECORD.
           MOVE WK-PTXN-T-ACCTID (WK-N-BATCH-IX)      TO LDGPTXN-ACCTID.
           MOVE WK-PTXN-T-TXNID (WK-N-BATCH-IX)       TO LDGPTXN-TXNID.
           MOVE WK-PTXN-T-FINGERPRINT (WK-N-BATCH-IX)
              TO LDGPTXN-FINGERPRINT.
           MOVE WK-PTXN-T-OCCURRED-AT (WK-N-BATCH-IX)
              TO LDGPTXN-OCCURRED-AT.
           WRITE WK-C-LDGPTXN.
           IF NOT WK-E-SUCCESSFUL
              DISPLAY "LDGBATCH - WRITE FILE ERROR - LDGPTXN"
              DISPLAY "FILE STATUS IS " WK-E-FILE-STATUS
           END-IF.

       C100-WRITE-ONE-PTXN-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       C200-WRITE-ONE-PRSV-ROW.
      *-------------------------------------------------------------*
           MOVE SPACES TO WK-C-PRSV-RECORD.
           MOVE WK-PRSV-T-ACCTID (WK-N-BATCH-IX)  TO LDGPRSV-ACCTID.
           MOVE WK-PRSV-T-RSVID (WK-N-BATCH-IX)   TO LDGPRSV-RSVID.
           MOVE WK-PRSV-T-TXNID (WK-N-BATCH-IX)   TO LDGPRSV-TXNID.
           MOVE WK-PRSV-T-PHASE (WK-N-BATCH-IX)   TO LDGPRSV-PHASE.
           MOVE WK-PRSV-T-OCCURRED-AT (WK-N-BATCH-IX)
              TO LDGPRSV-OCCURRED-AT.
           WRITE WK-C-LDGPRSV.
           IF NOT WK-F-SUCCESSFUL
              DISPLAY "LDGBATCH - WRITE FILE ERROR - LDGPRSV"
              DISPLAY "FILE STATUS IS " WK-F-FILE-STATUS
           END-IF.

       C200-WRITE-ONE-PRSV-ROW-EX.
           EXIT.

      *-------------------------------------------------------------*
       D000-PRINT-CONTROL-TOTALS.
      *-------------------------------------------------------------*
           MOVE WK-N-CTL-READ      TO WS-D-CTL-READ.
           MOVE WK-N-CTL-COMMITTED TO WS-D-CTL-COMMITTED.
           MOVE WK-N-CTL-NOEFFECT  TO WS-D-CTL-NOEFFECT.
           MOVE WK-N-CTL-REJECTED  TO WS-D-CTL-REJECTED.
           MOVE WK-N-CTL-EVENTS    TO WS-D-CTL-EVENTS.
           MOVE WK-N-CTL-OPEN      TO WS-D-CTL-OPEN.
           MOVE WK-N-CTL-CREDIT    TO WS-D-CTL-CREDIT.
           MOVE WK-N-CTL-DEBIT     TO WS-D-CTL-DEBIT.
           MOVE WK-N-CTL-RESERVE   TO WS-D-CTL-RESERVE.
           MOVE WK-N-CTL-CAPTURE   TO WS-D-CTL-CAPTURE.
           MOVE WK-N-CTL-CANCEL    TO WS-D-CTL-CANCEL.
           MOVE WK-N-CTL-CLOSE     TO WS-D-CTL-CLOSE.
           MOVE WK-C-CTL-CREDITED  TO WS-D-CTL-CREDITED.
           MOVE WK-C-CTL-DEBITED   TO WS-D-CTL-DEBITED.
           MOVE WK-C-CTL-CAPTURED  TO WS-D-CTL-CAPTURED.
           MOVE WK-C-CTL-RESERVED  TO WS-D-CTL-RESERVED.

           MOVE SPACES TO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           STRING "COMMANDS READ........." WS-D-CTL-READ
                    " COMMITTED.........." WS-D-CTL-COMMITTED
              DELIMITED BY SIZE INTO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           MOVE SPACES TO WS-TRAILER-LINE.
           STRING "NO-EFFECT............." WS-D-CTL-NOEFFECT
                    " REJECTED..........." WS-D-CTL-REJECTED
              DELIMITED BY SIZE INTO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           MOVE SPACES TO WS-TRAILER-LINE.
           STRING "OPEN.." WS-D-CTL-OPEN
                    " CREDIT.." WS-D-CTL-CREDIT
                    " DEBIT.." WS-D-CTL-DEBIT
                    " RESERVE.." WS-D-CTL-RESERVE
                    " CAPTURE.." WS-D-CTL-CAPTURE
                    " CANCEL.." WS-D-CTL-CANCEL
                    " CLOSE.." WS-D-CTL-CLOSE
              DELIMITED BY SIZE INTO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           MOVE SPACES TO WS-TRAILER-LINE.
           STRING "TOTAL CREDITED......." WS-D-CTL-CREDITED
                    " TOTAL DEBITED......" WS-D-CTL-DEBITED
              DELIMITED BY SIZE INTO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           MOVE SPACES TO WS-TRAILER-LINE.
           STRING "TOTAL RESERVED........" WS-D-CTL-RESERVED
                    " TOTAL CAPTURED....." WS-D-CTL-CAPTURED
              DELIMITED BY SIZE INTO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           MOVE SPACES TO WS-TRAILER-LINE.
           STRING "EVENTS WRITTEN........" WS-D-CTL-EVENTS
              DELIMITED BY SIZE INTO WS-TRAILER-LINE.
           WRITE DISP-REC FROM WS-TRAILER-LINE.

           DISPLAY "LDGBATCH - COMMANDS READ " WK-N-CTL-READ.
           DISPLAY "LDGBATCH - COMMITTED     " WK-N-CTL-COMMITTED.
           DISPLAY "LDGBATCH - NO-EFFECT     " WK-N-CTL-NOEFFECT.
           DISPLAY "LDGBATCH - REJECTED      " WK-N-CTL-REJECTED.
           DISPLAY "LDGBATCH - EVENTS WRITTEN" WK-N-CTL-EVENTS.

       D099-PRINT-CONTROL-TOTALS-EX.
           EXIT.

      *-------------------------------------------------------------*
      *                   PROGRAM SUBROUTINE
      *-------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *-------------------------------------------------------------*
           CLOSE LDGCMDS LDGJRNL LDGDISP.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGBATCH ***************
      ******************************************************************
