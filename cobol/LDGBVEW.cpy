      * LDGBVEW.cpybk
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      * LGV03 - VENDJK  - 09/08/2026 - WPL-4402
      *                 - ADDED LDGBVEW-RESERVED SO THE PROJECTION
      *                   FILE CARRIES AVAILABLE BALANCE (BALANCE
      *                   MINUS RESERVED) WITHOUT A SEPARATE PASS
      *                   OVER THE RESERVATION TABLE.
      *----------------------------------------------------------------*
      * LGV02 - TMPQRV  - 19/01/1999 - WPL-0940
      *                 - Y2K - LDGBVEW-VERSION WIDENED FROM 6 TO 9
      *                   DIGITS TO MATCH THE WIDENED JOURNAL VERSION
      *                   COUNTER.
      *----------------------------------------------------------------*
      * LGV01 - VENDJK  - 22/09/1991 - WPL-0270
      *                 - INITIAL VERSION.  ACCOUNT BALANCE-VIEW
      *                   PROJECTION RECORD LAYOUT.
      *----------------------------------------------------------------*
           05  LDGBVEW-RECORD      PIC X(0100).
      * I-O FORMAT:LDGBVEWR  FROM FILE LDGBVEW   OF LIBRARY LEDGERLB
      *
           05  LDGBVEWR  REDEFINES LDGBVEW-RECORD.
           06  LDGBVEW-ACCTID        PIC X(36).
      *                        ACCOUNT
           06  LDGBVEW-CUYCD         PIC X(03).
      *                        ACCOUNT CURRENCY
           06  LDGBVEW-BALANCE       PIC S9(13)V9(2).
      *                        POSTED BALANCE
LGV03      06  LDGBVEW-RESERVED      PIC S9(13)V9(2).
      *                        SUM OF ACTIVE RESERVATIONS
           06  LDGBVEW-STATUS        PIC X(06).
      *                        OPENED / CLOSED
LGV02      06  LDGBVEW-VERSION       PIC 9(09).
      *                        LAST EVENT VERSION FOLDED IN
           06  FILLER                PIC X(16).
      *                        PAD TO 100-BYTE BALANCE-VIEW RECORD
