       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID.      LDGXSTMP IS INITIAL.
       AUTHOR.          VENDJK.
       INSTALLATION.    WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.    08 OCT 1992.
       DATE-COMPILED.
       SECURITY.        UNCLASSIFIED.
      *----------------------------------------------------------------*
      *DESCRIPTION : STAMPS THE 26-BYTE OCCURRED-AT TIMESTAMP
      *              (YYYY-MM-DDTHH:MM:SS.FFFFFF) CARRIED ON EVERY
      *              JOURNAL EVENT, IDEMPOTENCY-REGISTRY ROW AND
      *              RESERVATION-REGISTRY ROW.  DECLARED INITIAL SO
      *              THE WORKING-STORAGE CLOCK FIELDS ARE RELOADED ON
      *              EVERY CALL RATHER THAN ACROSS THE WHOLE RUN UNIT.
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
      *----------------------------------------------------------------*
      *|VENDJK  |09/08/2026| LXT04    | WIDENED WS-SB-MICROS FROM 2   |*
      *|        |          |          | TO 4 DIGITS AND GAVE THE      |*
      *|        |          |          | WHOLE BUILD AREA A REDEFINES  |*
      *|        |          |          | SO THE REGISTRY'S 26-BYTE     |*
      *|        |          |          | STAMP COULD CARRY MICROSECOND |*
      *|        |          |          | PRECISION, NOT JUST CENTI-    |*
      *|        |          |          | SECONDS.                      |*
      *----------------------------------------------------------------*
      *|TMPARV  |19/11/1999| LXT03    | Y2K - WS-SB-CEN IS STILL      |*
      *|        |          |          | HARDCODED TO "20" BUT IS NOW  |*
      *|        |          |          | CALLED OUT HERE AS THE ONE    |*
      *|        |          |          | PLACE THAT WOULD HAVE TO      |*
      *|        |          |          | CHANGE PAST 2099.             |*
      *----------------------------------------------------------------*
      *|CMPFEN  |21/05/1995| LXT02    | WS-NOW-TIME-R REDEFINES ADDED |*
      *|        |          |          | SO THE CENTISECOND FIELD      |*
      *|        |          |          | COULD BE PICKED OFF WITHOUT   |*
      *|        |          |          | UNPACKING THE WHOLE TIME.     |*
      *----------------------------------------------------------------*
      *|VENDJK  |08/10/1992| LXT01    | INITIAL VERSION.  CALLED      |*
      *|        |          |          | ROUTINE TO STAMP THE 26-BYTE  |*
      *|        |          |          | OCCURRED-AT TIMESTAMP.        |*
      *----------------------------------------------------------------*
       EJECT

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

       DATA DIVISION.
       FILE SECTION.
       WORKING-STORAGE SECTION.
       01  F                       PIC  X(024) VALUE
           "** PROGRAM LDGXSTMP **".
       EJECT.

       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WS-TODAY-DATE           PIC X(08).
       01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
           05  WS-TD-YY            PIC 9(02).
           05  WS-TD-MM            PIC 9(02).
           05  WS-TD-DD            PIC 9(02).
           05  FILLER              PIC X(02).

       01  WS-NOW-TIME             PIC X(08).
LXT02  01  WS-NOW-TIME-R REDEFINES WS-NOW-TIME.
LXT02      05  WS-NT-HH            PIC 9(02).
LXT02      05  WS-NT-MI            PIC 9(02).
LXT02      05  WS-NT-SS            PIC 9(02).
LXT02      05  WS-NT-CS            PIC 9(02).

       01  WS-STAMP-BUILD.
LXT03      05  WS-SB-CEN           PIC X(02)  VALUE "20".
           05  WS-SB-YY            PIC 9(02).
           05  WS-SB-DASH1         PIC X(01)  VALUE "-".
           05  WS-SB-MM            PIC 9(02).
           05  WS-SB-DASH2         PIC X(01)  VALUE "-".
           05  WS-SB-DD            PIC 9(02).
           05  WS-SB-TEE           PIC X(01)  VALUE "T".
           05  WS-SB-HH            PIC 9(02).
           05  WS-SB-COLON1        PIC X(01)  VALUE ":".
           05  WS-SB-MI            PIC 9(02).
           05  WS-SB-COLON2        PIC X(01)  VALUE ":".
           05  WS-SB-SS            PIC 9(02).
           05  WS-SB-DOT           PIC X(01)  VALUE ".".
           05  WS-SB-CS            PIC 9(02).
LXT04      05  WS-SB-MICROS        PIC 9(04)  VALUE ZEROS.
LXT04  01  WS-STAMP-BUILD-R REDEFINES WS-STAMP-BUILD.
LXT04      05  FILLER              PIC X(26).

       LINKAGE SECTION.
       01  WK-C-XSTMP-RECORD.
           05  WK-C-XSTMP-STAMP    PIC X(26).

           EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-XSTMP-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           ACCEPT WS-TODAY-DATE FROM DATE.
           ACCEPT WS-NOW-TIME   FROM TIME.

           MOVE WS-TD-YY         TO WS-SB-YY.
           MOVE WS-TD-MM         TO WS-SB-MM.
           MOVE WS-TD-DD         TO WS-SB-DD.
           MOVE WS-NT-HH         TO WS-SB-HH.
           MOVE WS-NT-MI         TO WS-SB-MI.
           MOVE WS-NT-SS         TO WS-SB-SS.
           MOVE WS-NT-CS         TO WS-SB-CS.
LXT04      MOVE ZEROS            TO WS-SB-MICROS.

           MOVE WS-STAMP-BUILD   TO WK-C-XSTMP-STAMP.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGXSTMP ***************
      ******************************************************************
