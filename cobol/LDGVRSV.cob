      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGVRSV.
       AUTHOR.         ACCENTURE.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *=================================================================
      *DESCRIPTION : THIS IS A CALLED ROUTINE TO CHECK AND MAINTAIN
      *              THE RESERVATION-PHASE REGISTRY.  RESERVE REGISTERS
      *              A NEW ROW IN PHASE "RESERVED"; CAPTURE AND CANCEL
      *              MOVE AN EXISTING ROW'S PHASE ON TO "CAPTURED" OR
      *              "CANCELED".  THE LEGALITY OF A PHASE TRANSITION IS
      *              DECIDED BY THE CALLING RULE PARAGRAPH (LDGVRULE) -
      *              THIS ROUTINE ONLY READS AND WRITES THE TABLE.
      *=================================================================
      * HISTORY OF AMENDMENT :
      *=================================================================
      * G2VR04 - VENDJK  - 09/08/2026 - WPL-4406
      *                     - RESERVE NOW ALSO RETURNS THE OCCURRED-AT
      *                       STAMP ON THE NEW ROW SO THE CALLER DOES
      *                       NOT NEED A SEPARATE LOOKUP TO PRINT IT ON
      *                       THE DISPOSITION LINE.
      *=================================================================
      * G2VR03 - CMPFEN  - 17/09/2013 - WPL-2430
      *                     - B100-LOOKUP-ROW NOW EXITS IMMEDIATELY
      *                       WHEN THE TABLE IS EMPTY INSTEAD OF
      *                       RUNNING AN EMPTY VARYING LOOP ON EVERY
      *                       FIRST RESERVE OF THE RUN.
      *=================================================================
      * G2VR02 - TMPQRV  - 22/02/1999 - WPL-0870
      *                     - Y2K - WIDENED THE SUBSCRIPT REDEFINES SO
      *                       THE TABLE COULD BE HEX-DUMPED DURING THE
      *                       CENTURY-ROLLOVER SOAK TEST.
      *=================================================================
      * G2VR01 - ACCENTURE - 03/04/1991 - WPL-0230
      *                     - INITIAL VERSION.  CALLED ROUTINE TO
      *                       CHECK AND MAINTAIN THE RESERVATION-PHASE
      *                       REGISTRY.
      *=================================================================
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - THE REGISTRY IS HELD IN WK-PRSV-TABLE-AREA FOR THE
      * LIFE OF THE RUN UNIT; LDGBATCH LOADS AND REWRITES IT.
       DATA DIVISION.
       FILE SECTION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
           "** PROGRAM LDGVRSV **".

       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WS-C-FLAG.
           05  WS-C-REC-FOUND           PIC X(01) VALUE "N".
           88  WS-C-ROW-MATCHED         VALUE "Y".

       01  WK-N-VRSV-SUBSCR             PIC 9(07) COMP-3 VALUE ZEROS.
G2VR02 01  WK-N-VRSV-SUBSCR-R REDEFINES WK-N-VRSV-SUBSCR.
           05  FILLER                  PIC X(04).
       01  WK-N-VRSV-MATCHED-IX         PIC 9(07) COMP-3 VALUE ZEROS.
G2VR02 01  WK-N-VRSV-MATCHED-IX-R REDEFINES WK-N-VRSV-MATCHED-IX.
           05  FILLER                  PIC X(04).

       01  WK-C-VRSV-KEY-AREA.
           05  WK-C-VRSV-KEY-ACCTID     PIC X(36).
           05  WK-C-VRSV-KEY-RSVID      PIC X(36).
       01  WK-C-VRSV-KEY-AREA-R REDEFINES WK-C-VRSV-KEY-AREA.
           05  WK-C-VRSV-KEY-COMBINED   PIC X(72).

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-VRSV-RECORD.
           05  WK-C-VRSV-INPUT.
               10  WK-C-VRSV-OP         PIC X(08).
      *                        "LOOKUP", "REGISTER" OR "SETPHASE"
               10  WK-C-VRSV-ACCTID     PIC X(36).
               10  WK-C-VRSV-RSVID      PIC X(36).
               10  WK-C-VRSV-TXNID      PIC X(36).
               10  WK-C-VRSV-NEWPHASE   PIC X(08).
               10  WK-C-VRSV-OCCURRED-AT PIC X(26).
           05  WK-C-VRSV-OUTPUT.
               10  WK-C-VRSV-FOUND      PIC X(01).
               10  WK-C-VRSV-OUT-TXNID  PIC X(36).
               10  WK-C-VRSV-OUT-PHASE  PIC X(08).
               10  WK-C-VRSV-OUT-OCCURRED-AT PIC X(26).
               10  WK-C-VRSV-ERROR-CD   PIC X(20).

      * THE RESERVATION-PHASE REGISTRY TABLE - OWNED BY LDGBATCH'S
      * WORKING-STORAGE AND PASSED DOWN BY REFERENCE SO EVERY CALL
      * SEES THE ROWS THE PRIOR CALL LEFT BEHIND.
           COPY LDGCMTB.

              EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-C-VRSV-RECORD
                                 WK-PRSV-TABLE-AREA.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
           MOVE SPACES               TO WK-C-VRSV-ERROR-CD
                                         WK-C-VRSV-OUT-TXNID
                                         WK-C-VRSV-OUT-PHASE
                                         WK-C-VRSV-OUT-OCCURRED-AT.
           MOVE "N"                  TO WK-C-VRSV-FOUND.

           EVALUATE WK-C-VRSV-OP
              WHEN "LOOKUP"
                 PERFORM B100-LOOKUP-ROW
                    THRU B199-LOOKUP-ROW-EX
              WHEN "REGISTER"
                 PERFORM B100-LOOKUP-ROW
                    THRU B199-LOOKUP-ROW-EX
                 IF WK-C-VRSV-FOUND = "N"
                    PERFORM C100-REGISTER-ROW
                       THRU C199-REGISTER-ROW-EX
                 END-IF
              WHEN "SETPHASE"
                 PERFORM B100-LOOKUP-ROW
                    THRU B199-LOOKUP-ROW-EX
                 IF WK-C-VRSV-FOUND = "Y"
                    PERFORM D100-SET-PHASE
                       THRU D199-SET-PHASE-EX
                 END-IF
              WHEN OTHER
                 MOVE "INVALID-VRSV-OPERATION" TO WK-C-VRSV-ERROR-CD
           END-EVALUATE.

       A099-PROCESS-CALLED-ROUTINE-EX.
       EXIT.

      *-----------------------------------------------------------------
       B100-LOOKUP-ROW.
      *-----------------------------------------------------------------
           MOVE "N"                  TO WK-C-VRSV-FOUND
                                         WS-C-REC-FOUND.
G2VR03     IF WK-PRSV-COUNT = ZEROS
G2VR03        GO TO B199-LOOKUP-ROW-EX.

           PERFORM B110-LOOKUP-ONE-ROW
              THRU B110-LOOKUP-ONE-ROW-EX
              VARYING WK-N-VRSV-SUBSCR FROM 1 BY 1
                UNTIL WK-N-VRSV-SUBSCR > WK-PRSV-COUNT
                   OR WS-C-ROW-MATCHED.

       B199-LOOKUP-ROW-EX.
       EXIT.

      *-----------------------------------------------------------------
       B110-LOOKUP-ONE-ROW.
      *-----------------------------------------------------------------
           IF WK-PRSV-T-ACCTID (WK-N-VRSV-SUBSCR) = WK-C-VRSV-ACCTID
              AND WK-PRSV-T-RSVID (WK-N-VRSV-SUBSCR) = WK-C-VRSV-RSVID
              MOVE "Y" TO WK-C-VRSV-FOUND
                          WS-C-REC-FOUND
              MOVE WK-N-VRSV-SUBSCR TO WK-N-VRSV-MATCHED-IX
              MOVE WK-PRSV-T-TXNID (WK-N-VRSV-SUBSCR)
                          TO WK-C-VRSV-OUT-TXNID
              MOVE WK-PRSV-T-PHASE (WK-N-VRSV-SUBSCR)
                          TO WK-C-VRSV-OUT-PHASE
              MOVE WK-PRSV-T-OCCURRED-AT (WK-N-VRSV-SUBSCR)
                          TO WK-C-VRSV-OUT-OCCURRED-AT
           END-IF.

       B110-LOOKUP-ONE-ROW-EX.
       EXIT.

      *-----------------------------------------------------------------
       C100-REGISTER-ROW.
      *-----------------------------------------------------------------
           IF WK-PRSV-COUNT NOT < 5000
              MOVE "PRSV-TABLE-FULL" TO WK-C-VRSV-ERROR-CD
              GO TO C199-REGISTER-ROW-EX.

           ADD 1 TO WK-PRSV-COUNT.
           MOVE WK-C-VRSV-ACCTID
               TO WK-PRSV-T-ACCTID (WK-PRSV-COUNT).
           MOVE WK-C-VRSV-RSVID
               TO WK-PRSV-T-RSVID (WK-PRSV-COUNT).
           MOVE WK-C-VRSV-TXNID
               TO WK-PRSV-T-TXNID (WK-PRSV-COUNT).
           MOVE "RESERVED"
               TO WK-PRSV-T-PHASE (WK-PRSV-COUNT).
           MOVE WK-C-VRSV-OCCURRED-AT
               TO WK-PRSV-T-OCCURRED-AT (WK-PRSV-COUNT).
           MOVE WK-C-VRSV-TXNID          TO WK-C-VRSV-OUT-TXNID.
           MOVE "RESERVED"               TO WK-C-VRSV-OUT-PHASE.
G2VR04     MOVE WK-C-VRSV-OCCURRED-AT    TO WK-C-VRSV-OUT-OCCURRED-AT.

       C199-REGISTER-ROW-EX.
       EXIT.

      *-----------------------------------------------------------------
       D100-SET-PHASE.
      *-----------------------------------------------------------------
           MOVE WK-C-VRSV-NEWPHASE
               TO WK-PRSV-T-PHASE (WK-N-VRSV-MATCHED-IX).
           MOVE WK-C-VRSV-OCCURRED-AT
               TO WK-PRSV-T-OCCURRED-AT (WK-N-VRSV-MATCHED-IX).
           MOVE WK-C-VRSV-NEWPHASE       TO WK-C-VRSV-OUT-PHASE.
           MOVE WK-C-VRSV-OCCURRED-AT    TO WK-C-VRSV-OUT-OCCURRED-AT.

       D199-SET-PHASE-EX.
       EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGVRSV ****************
      ******************************************************************
