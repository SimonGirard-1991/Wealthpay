      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGVCMD.
       AUTHOR.         ACCENTURE.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   24 JAN 1992.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *=================================================================
      *
      *PROGRAM DESCRIPTION: ONE-COMMAND DISPATCHER FOR THE ACCOUNT
      *                     LEDGER.  TAKES ONE COMMAND RECORD, RUNS THE
      *                     IDEMPOTENCY AND RESERVATION-PHASE REGISTRY
      *                     CHECKS THAT BELONG AHEAD OF THE BUSINESS
      *                     RULES, STAMPS THE OCCURRED-AT TIME, CALLS
      *                     LDGVRULE FOR THE DECISION, AND UPDATES THE
      *                     RESERVATION REGISTRY PHASE ON THE WAY OUT.
      *
      * CMD-TYPE ACTION.......................................
      * OPEN      NO REGISTRY CHECK - STRAIGHT TO LDGVRULE
      * CREDIT    IDEMPOTENCY LOOKUP (LDGVTXN), THEN LDGVRULE
      * DEBIT     IDEMPOTENCY LOOKUP (LDGVTXN), THEN LDGVRULE
      * RESERVE   IDEMPOTENCY LOOKUP (LDGVTXN), THEN LDGVRULE,
      *             THEN REGISTER RESERVED PHASE (LDGVRSV)
      * CAPTURE   RESERVATION-PHASE LOOKUP (LDGVRSV), THEN LDGVRULE,
      *             THEN SET CAPTURED PHASE (LDGVRSV)
      * CANCEL    RESERVATION-PHASE LOOKUP (LDGVRSV), THEN LDGVRULE,
      *             THEN SET CANCELED PHASE (LDGVRSV)
      * CLOSE     NO REGISTRY CHECK - STRAIGHT TO LDGVRULE
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      *MOD.#   INIT    DATE        DESCRIPTION
      *------  ------  ----------  -----------------------------------
      *LVC05   VENDJK  09/08/2026  WPL-4409
      *                            - GAVE WS-C-VRSV-LINK ITS OWN
      *                              REDEFINES TO MATCH THE OTHER TWO
      *                              LINKAGE VIEWS IN THIS MODULE.
      *------  ------  ----------  -----------------------------------
      *LVC04   CMPFTN  19/05/2014  WPL-2520
      *                            - CAPTURE AND CANCEL NOW LOOK UP
      *                              THE RESERVATION PHASE BEFORE
      *                              CALLING THE RULE BOOK INSTEAD OF
      *                              AFTER - A DOUBLE-CAPTURE SLIPPED
      *                              THROUGH ON A RERUN BEFORE THIS.
      *------  ------  ----------  -----------------------------------
      *LVC03   VENAL7  08/11/2003  WPL-1610
      *                            - OPEN AND CLOSE NO LONGER RUN AN
      *                              IDEMPOTENCY LOOKUP - NEITHER
      *                              COMMAND EVER PRODUCED A DUPLICATE
      *                              JOURNAL EVENT ON A RERUN.
      *------  ------  ----------  -----------------------------------
      *LVC02   SYSOPA  03/02/1999  WPL-0960
      *                            - Y2K - OCCURRED-AT STAMP NOW COMES
      *                              FROM LDGXSTMP RATHER THAN BUILDING
      *                              A TWO-DIGIT YEAR LOCALLY.
      *------  ------  ----------  -----------------------------------
      *LVC01   VENDOR  24/01/1992  WPL-0280
      *                            - INITIAL VERSION.  ONE-COMMAND
      *                              DISPATCHER FOR THE ACCOUNT LEDGER.
      *=================================================================
       EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - ALL REGISTRIES AND TABLES ARE REACHED THROUGH THE
      * CALLED ROUTINES LDGVTXN/LDGVRSV/LDGVRULE.

       DATA DIVISION.
       FILE SECTION.
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(24) VALUE
           "** PROGRAM LDGVCMD **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WS-C-STMP-LINK.
           05  WS-C-STMP-STAMP      PIC X(26).

       01  WS-C-FGPT-LINK.
           05  WS-C-FGPT-TYPE       PIC X(12).
           05  WS-C-FGPT-AMOUNT     PIC S9(13)V9(2).
           05  WS-C-FGPT-CUYCD      PIC X(03).
           05  WS-C-FGPT-DIGEST     PIC X(40).

       01  WS-C-VTXN-LINK.
           05  WS-C-VTXN-OP         PIC X(08).
           05  WS-C-VTXN-ACCTID     PIC X(36).
           05  WS-C-VTXN-TXNID      PIC X(36).
           05  WS-C-VTXN-FINGERPRINT PIC X(40).
           05  WS-C-VTXN-OCCURRED-AT PIC X(26).
           05  WS-C-VTXN-FOUND      PIC X(01).
           05  WS-C-VTXN-OUT-FINGERPRINT PIC X(40).
           05  WS-C-VTXN-OUT-OCCURRED-AT PIC X(26).
           05  WS-C-VTXN-ERROR-CD   PIC X(20).
       01  WS-C-VTXN-LINK-R REDEFINES WS-C-VTXN-LINK.
           05  FILLER               PIC X(100).
           05  FILLER               PIC X(133).

       01  WS-C-VRSV-LINK.
           05  WS-C-VRSV-OP         PIC X(08).
           05  WS-C-VRSV-ACCTID     PIC X(36).
           05  WS-C-VRSV-RSVID      PIC X(36).
           05  WS-C-VRSV-TXNID      PIC X(36).
           05  WS-C-VRSV-NEWPHASE   PIC X(08).
           05  WS-C-VRSV-OCCURRED-AT PIC X(26).
           05  WS-C-VRSV-FOUND      PIC X(01).
           05  WS-C-VRSV-OUT-TXNID  PIC X(36).
           05  WS-C-VRSV-OUT-PHASE  PIC X(08).
           05  WS-C-VRSV-OUT-OCCURRED-AT PIC X(26).
           05  WS-C-VRSV-ERROR-CD   PIC X(20).
LVC05  01  WS-C-VRSV-LINK-R REDEFINES WS-C-VRSV-LINK.
           05  FILLER               PIC X(08).
           05  FILLER               PIC X(273).

       01  WS-C-VRULE-LINK.
           05  WS-C-VRULE-CMDTYPE   PIC X(12).
           05  WS-C-VRULE-ACCTID    PIC X(36).
           05  WS-C-VRULE-TXNID     PIC X(36).
           05  WS-C-VRULE-RSVID     PIC X(36).
           05  WS-C-VRULE-AMOUNT    PIC S9(13)V9(2).
           05  WS-C-VRULE-CUYCD     PIC X(03).
           05  WS-C-VRULE-OCCURRED-AT PIC X(26).
           05  WS-C-VRULE-DISPOSITION PIC X(09).
           05  WS-C-VRULE-ERROR-CD  PIC X(20).
           05  WS-C-VRULE-OUT-ACCTID PIC X(36).
           05  WS-C-VRULE-OUT-RSVID PIC X(36).
           05  WS-C-VRULE-OUT-BALANCE PIC S9(13)V9(2).
           05  WS-C-VRULE-OUT-AVAILABLE PIC S9(13)V9(2).
           05  WS-C-VRULE-EVT-EMITTED PIC X(01).
           05  WS-C-VRULE-EVT-TYPE  PIC X(20).
           05  WS-C-VRULE-EVT-EVENTID PIC X(36).
           05  WS-C-VRULE-EVT-VERSION PIC 9(09).
           05  WS-C-VRULE-EVT-AMOUNT PIC S9(13)V9(2).
           05  WS-C-VRULE-EVT-CUYCD PIC X(03).
           05  WS-C-VRULE-EVT-TXNID PIC X(36).
           05  WS-C-VRULE-EVT-RSVID PIC X(36).
       01  WS-C-VRULE-LINK-R REDEFINES WS-C-VRULE-LINK.
           05  FILLER               PIC X(12).
           05  FILLER               PIC X(439).

       01  WS-C-VCMD-SKIP-RULE      PIC X(01) VALUE "N".
           88  WS-C-VCMD-RULE-SKIPPED VALUE "Y".

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-VCMD-RECORD.
           05  WK-C-VCMD-INPUT.
               10  WK-C-VCMD-CMDTYPE    PIC X(12).
               10  WK-C-VCMD-ACCTID     PIC X(36).
               10  WK-C-VCMD-TXNID      PIC X(36).
               10  WK-C-VCMD-RSVID      PIC X(36).
               10  WK-C-VCMD-AMOUNT     PIC S9(13)V9(2).
               10  WK-C-VCMD-CUYCD      PIC X(03).
           05  WK-C-VCMD-OUTPUT.
               10  WK-C-VCMD-DISPOSITION PIC X(09).
               10  WK-C-VCMD-ERROR-CD    PIC X(20).
               10  WK-C-VCMD-OUT-ACCTID  PIC X(36).
               10  WK-C-VCMD-OUT-RSVID   PIC X(36).
               10  WK-C-VCMD-OUT-BALANCE PIC S9(13)V9(2).
               10  WK-C-VCMD-OUT-AVAILABLE PIC S9(13)V9(2).
               10  WK-C-VCMD-EVT-EMITTED PIC X(01).
               10  WK-C-VCMD-EVT-TYPE    PIC X(20).
               10  WK-C-VCMD-EVT-EVENTID PIC X(36).
               10  WK-C-VCMD-EVT-VERSION PIC 9(09).
               10  WK-C-VCMD-EVT-AMOUNT  PIC S9(13)V9(2).
               10  WK-C-VCMD-EVT-CUYCD   PIC X(03).
               10  WK-C-VCMD-EVT-TXNID   PIC X(36).
               10  WK-C-VCMD-EVT-RSVID   PIC X(36).
               10  WK-C-VCMD-EVT-OCCURRED-AT PIC X(26).

      * THE FOUR SHARED TABLES - OWNED BY LDGBATCH'S WORKING-STORAGE.
      * THIS ROUTINE TOUCHES NONE OF THEM DIRECTLY, BUT MUST PASS
      * THEM THROUGH UNCHANGED ON ITS OWN CALLS TO LDGVTXN/LDGVRSV/
      * LDGVRULE SO THOSE ROUTINES SHARE LDGBATCH'S STORAGE RATHER
      * THAN A PRIVATE COPY OF THEIR OWN.
           COPY LDGCMTB.

           EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-C-VCMD-RECORD
                                 WK-ACCT-TABLE-AREA
                                 WK-RSVD-TABLE-AREA
                                 WK-PTXN-TABLE-AREA
                                 WK-PRSV-TABLE-AREA.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
           MOVE SPACES      TO WK-C-VCMD-DISPOSITION
                                WK-C-VCMD-ERROR-CD
                                WK-C-VCMD-OUT-ACCTID
                                WK-C-VCMD-OUT-RSVID
                                WK-C-VCMD-EVT-TYPE
                                WK-C-VCMD-EVT-EVENTID
                                WK-C-VCMD-EVT-TXNID
                                WK-C-VCMD-EVT-RSVID
                                WK-C-VCMD-EVT-CUYCD.
           MOVE ZEROS        TO WK-C-VCMD-OUT-BALANCE
                                WK-C-VCMD-OUT-AVAILABLE
                                WK-C-VCMD-EVT-VERSION
                                WK-C-VCMD-EVT-AMOUNT.
           MOVE "N"          TO WK-C-VCMD-EVT-EMITTED
                                WS-C-VCMD-SKIP-RULE.

           CALL "LDGXSTMP" USING WS-C-STMP-LINK.
           MOVE WS-C-STMP-STAMP TO WK-C-VCMD-EVT-OCCURRED-AT.

LVC03      EVALUATE WK-C-VCMD-CMDTYPE
LVC03         WHEN "CREDIT" WHEN "DEBIT" WHEN "RESERVE"
LVC03            PERFORM B100-CHECK-IDEMPOTENCY
LVC03               THRU B199-CHECK-IDEMPOTENCY-EX
LVC04         WHEN "CAPTURE" WHEN "CANCEL"
LVC04            PERFORM B200-CHECK-RESERVATION-PHASE
LVC04               THRU B299-CHECK-RESERVATION-PHASE-EX
LVC03         WHEN OTHER
LVC03            CONTINUE
LVC03      END-EVALUATE.

           IF NOT WS-C-VCMD-RULE-SKIPPED
              PERFORM C000-CALL-RULE-BOOK
                 THRU C099-CALL-RULE-BOOK-EX
           END-IF.

           IF WK-C-VCMD-EVT-EMITTED = "Y"
              PERFORM D000-UPDATE-RESERVATION-PHASE
                 THRU D099-UPDATE-RESERVATION-PHASE-EX
           END-IF.

       A099-PROCESS-CALLED-ROUTINE-EX.
       EXIT.

      *-----------------------------------------------------------------
       B100-CHECK-IDEMPOTENCY.
      *-----------------------------------------------------------------
           MOVE "LOOKUP"         TO WS-C-VTXN-OP.
           MOVE WK-C-VCMD-ACCTID TO WS-C-VTXN-ACCTID.
           MOVE WK-C-VCMD-TXNID  TO WS-C-VTXN-TXNID.
           CALL "LDGVTXN" USING WS-C-VTXN-LINK
                                 WK-PTXN-TABLE-AREA.

           MOVE WK-C-VCMD-CMDTYPE TO WS-C-FGPT-TYPE.
           MOVE WK-C-VCMD-AMOUNT  TO WS-C-FGPT-AMOUNT.
           MOVE WK-C-VCMD-CUYCD   TO WS-C-FGPT-CUYCD.
           CALL "LDGXFGPT" USING WS-C-FGPT-LINK.

           IF WS-C-VTXN-FOUND = "Y"
              MOVE "Y" TO WS-C-VCMD-SKIP-RULE
              IF WS-C-VTXN-OUT-FINGERPRINT = WS-C-FGPT-DIGEST
                 MOVE "NO_EFFECT" TO WK-C-VCMD-DISPOSITION
              ELSE
                 MOVE "REJECTED"  TO WK-C-VCMD-DISPOSITION
                 MOVE "TXN-ID-CONFLICT" TO WK-C-VCMD-ERROR-CD
              END-IF
           ELSE
              MOVE "REGISTER"       TO WS-C-VTXN-OP
              MOVE WK-C-VCMD-ACCTID  TO WS-C-VTXN-ACCTID
              MOVE WK-C-VCMD-TXNID   TO WS-C-VTXN-TXNID
              MOVE WS-C-FGPT-DIGEST  TO WS-C-VTXN-FINGERPRINT
              MOVE WK-C-VCMD-EVT-OCCURRED-AT TO WS-C-VTXN-OCCURRED-AT
              CALL "LDGVTXN" USING WS-C-VTXN-LINK
                                    WK-PTXN-TABLE-AREA
           END-IF.

       B199-CHECK-IDEMPOTENCY-EX.
       EXIT.

      *-----------------------------------------------------------------
       B200-CHECK-RESERVATION-PHASE.
      *-----------------------------------------------------------------
           MOVE "LOOKUP"         TO WS-C-VRSV-OP.
           MOVE WK-C-VCMD-ACCTID TO WS-C-VRSV-ACCTID.
           MOVE WK-C-VCMD-RSVID  TO WS-C-VRSV-RSVID.
           CALL "LDGVRSV" USING WS-C-VRSV-LINK
                                 WK-PRSV-TABLE-AREA.

           IF WS-C-VRSV-FOUND = "N"
              GO TO B299-CHECK-RESERVATION-PHASE-EX.

           IF WK-C-VCMD-CMDTYPE = "CAPTURE"
              EVALUATE WS-C-VRSV-OUT-PHASE
                 WHEN "CAPTURED"
                    MOVE "Y" TO WS-C-VCMD-SKIP-RULE
                    MOVE "NO_EFFECT" TO WK-C-VCMD-DISPOSITION
                 WHEN "CANCELED"
                    MOVE "Y" TO WS-C-VCMD-SKIP-RULE
                    MOVE "REJECTED" TO WK-C-VCMD-DISPOSITION
                    MOVE "RESERVATION-ALREADY-CANCELED"
                       TO WK-C-VCMD-ERROR-CD
                 WHEN OTHER
                    CONTINUE
              END-EVALUATE
           ELSE
              EVALUATE WS-C-VRSV-OUT-PHASE
                 WHEN "CANCELED"
                    MOVE "Y" TO WS-C-VCMD-SKIP-RULE
                    MOVE "NO_EFFECT" TO WK-C-VCMD-DISPOSITION
                 WHEN "CAPTURED"
                    MOVE "Y" TO WS-C-VCMD-SKIP-RULE
                    MOVE "REJECTED" TO WK-C-VCMD-DISPOSITION
                    MOVE "RESERVATION-ALREADY-CAPTURED"
                       TO WK-C-VCMD-ERROR-CD
                 WHEN OTHER
                    CONTINUE
              END-EVALUATE
           END-IF.

       B299-CHECK-RESERVATION-PHASE-EX.
       EXIT.

      *-----------------------------------------------------------------
       C000-CALL-RULE-BOOK.
      *-----------------------------------------------------------------
           MOVE WK-C-VCMD-CMDTYPE        TO WS-C-VRULE-CMDTYPE.
           MOVE WK-C-VCMD-ACCTID         TO WS-C-VRULE-ACCTID.
           MOVE WK-C-VCMD-TXNID          TO WS-C-VRULE-TXNID.
           MOVE WK-C-VCMD-RSVID          TO WS-C-VRULE-RSVID.
           MOVE WK-C-VCMD-AMOUNT         TO WS-C-VRULE-AMOUNT.
           MOVE WK-C-VCMD-CUYCD          TO WS-C-VRULE-CUYCD.
           MOVE WK-C-VCMD-EVT-OCCURRED-AT TO WS-C-VRULE-OCCURRED-AT.
           CALL "LDGVRULE" USING WS-C-VRULE-LINK
                                  WK-ACCT-TABLE-AREA
                                  WK-RSVD-TABLE-AREA.

           MOVE WS-C-VRULE-DISPOSITION   TO WK-C-VCMD-DISPOSITION.
           MOVE WS-C-VRULE-ERROR-CD      TO WK-C-VCMD-ERROR-CD.
           MOVE WS-C-VRULE-OUT-ACCTID    TO WK-C-VCMD-OUT-ACCTID.
           MOVE WS-C-VRULE-OUT-RSVID     TO WK-C-VCMD-OUT-RSVID.
           MOVE WS-C-VRULE-OUT-BALANCE   TO WK-C-VCMD-OUT-BALANCE.
           MOVE WS-C-VRULE-OUT-AVAILABLE TO WK-C-VCMD-OUT-AVAILABLE.
           MOVE WS-C-VRULE-EVT-EMITTED   TO WK-C-VCMD-EVT-EMITTED.
           MOVE WS-C-VRULE-EVT-TYPE      TO WK-C-VCMD-EVT-TYPE.
           MOVE WS-C-VRULE-EVT-EVENTID   TO WK-C-VCMD-EVT-EVENTID.
           MOVE WS-C-VRULE-EVT-VERSION   TO WK-C-VCMD-EVT-VERSION.
           MOVE WS-C-VRULE-EVT-AMOUNT    TO WK-C-VCMD-EVT-AMOUNT.
           MOVE WS-C-VRULE-EVT-CUYCD     TO WK-C-VCMD-EVT-CUYCD.
           MOVE WS-C-VRULE-EVT-TXNID     TO WK-C-VCMD-EVT-TXNID.
           MOVE WS-C-VRULE-EVT-RSVID     TO WK-C-VCMD-EVT-RSVID.

       C099-CALL-RULE-BOOK-EX.
       EXIT.

      *-----------------------------------------------------------------
       D000-UPDATE-RESERVATION-PHASE.
      *-----------------------------------------------------------------
           EVALUATE WK-C-VCMD-CMDTYPE
              WHEN "RESERVE"
                 MOVE "REGISTER"     TO WS-C-VRSV-OP
                 MOVE WK-C-VCMD-OUT-RSVID TO WS-C-VRSV-RSVID
                 MOVE WK-C-VCMD-TXNID TO WS-C-VRSV-TXNID
                 MOVE WK-C-VCMD-EVT-OCCURRED-AT
                                     TO WS-C-VRSV-OCCURRED-AT
                 MOVE WK-C-VCMD-ACCTID TO WS-C-VRSV-ACCTID
                 CALL "LDGVRSV" USING WS-C-VRSV-LINK
                                       WK-PRSV-TABLE-AREA
              WHEN "CAPTURE"
                 MOVE "SETPHASE"     TO WS-C-VRSV-OP
                 MOVE WK-C-VCMD-RSVID TO WS-C-VRSV-RSVID
                 MOVE "CAPTURED"     TO WS-C-VRSV-NEWPHASE
                 MOVE WK-C-VCMD-EVT-OCCURRED-AT
                                     TO WS-C-VRSV-OCCURRED-AT
                 MOVE WK-C-VCMD-ACCTID TO WS-C-VRSV-ACCTID
                 CALL "LDGVRSV" USING WS-C-VRSV-LINK
                                       WK-PRSV-TABLE-AREA
              WHEN "CANCEL"
                 MOVE "SETPHASE"     TO WS-C-VRSV-OP
                 MOVE WK-C-VCMD-RSVID TO WS-C-VRSV-RSVID
                 MOVE "CANCELED"     TO WS-C-VRSV-NEWPHASE
                 MOVE WK-C-VCMD-EVT-OCCURRED-AT
                                     TO WS-C-VRSV-OCCURRED-AT
                 MOVE WK-C-VCMD-ACCTID TO WS-C-VRSV-ACCTID
                 CALL "LDGVRSV" USING WS-C-VRSV-LINK
                                       WK-PRSV-TABLE-AREA
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.

       D099-UPDATE-RESERVATION-PHASE-EX.
       EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGVCMD *****************
      ******************************************************************
