      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGXSEQ.
       AUTHOR.         VENDJK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   27 APR 1994.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *
      *DESCRIPTION :  THIS ROUTINE HANDS OUT THE NEXT ID FOR A GIVEN
      *               KEY CLASS (ACCOUNT, EVENT OR RESERVATION).  IDS
      *               ARE SIMPLE RUN-SCOPED COUNTERS, NOT GENERATED
      *               UUIDS - THE BATCH HAS NO DIRECTORY SERVICE TO
      *               DRAW A RANDOM ID FROM, SO EACH CLASS GETS ITS
      *               OWN 36-DIGIT ZERO-FILLED SEQUENCE.
      *NOTE        :  COUNTERS LIVE IN WORKING-STORAGE AND ARE HELD
      *               FOR THE LIFE OF THE RUN UNIT (PROGRAM IS NOT
      *               DECLARED INITIAL).
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * LXS04 - VENDJK  - 09/08/2026 - WPL-4401
      *                 - ADDED THE "R" RESERVATION CLASS SO RESERVE
      *                   COULD DRAW ITS OWN 36-DIGIT ID SERIES
      *                   INSTEAD OF SHARING THE EVENT COUNTER.
      *----------------------------------------------------------------*
      * LXS03 - TMPARV  - 14/01/1999 - WPL-0900
      *                 - Y2K - EACH COUNTER PICKED UP A REDEFINES SO
      *                   THE PACKED BYTES COULD BE HEX-DUMPED DURING
      *                   THE CENTURY-ROLLOVER SOAK TEST WITHOUT
      *                   UNPACKING EVERY COUNTER BY HAND.
      *----------------------------------------------------------------*
      * LXS02 - CMPFEN  - 11/08/1996 - WPL-0530
      *                 - WIDENED WK-C-ID-DIGITS FROM 9 TO 11 DIGITS -
      *                   A RUN THIS LONG WAS OUTLIVING THE OLD
      *                   COUNTER'S RANGE ON THE YEAR-END BATCH.
      *----------------------------------------------------------------*
      * LXS01 - VENDJK  - 27/04/1994 - WPL-0190
      *                 - INITIAL VERSION.  CALLED ROUTINE TO HAND
      *                   OUT THE NEXT RUN-SCOPED ID FOR A KEY CLASS.
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - COUNTERS ARE HELD IN WORKING-STORAGE ONLY.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGXSEQ  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WK-N-COUNTERS.
           05  WK-N-ACCT-CTR            PIC 9(11) COMP-3 VALUE ZEROS.
LXS03      05  WK-N-ACCT-CTR-R REDEFINES WK-N-ACCT-CTR.
LXS03          10  FILLER               PIC X(06).
           05  WK-N-EVENT-CTR           PIC 9(11) COMP-3 VALUE ZEROS.
LXS03      05  WK-N-EVENT-CTR-R REDEFINES WK-N-EVENT-CTR.
LXS03          10  FILLER               PIC X(06).
           05  WK-N-RSVN-CTR            PIC 9(11) COMP-3 VALUE ZEROS.
LXS03      05  WK-N-RSVN-CTR-R REDEFINES WK-N-RSVN-CTR.
LXS03          10  FILLER               PIC X(06).

       01  WK-C-ID-BUILD.
           05  WK-C-ID-CLASS            PIC X(01).
LXS02      05  WK-C-ID-DIGITS           PIC 9(11).
           05  WK-C-ID-PAD              PIC X(25) VALUE ALL "0".

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-XSEQ-RECORD.
           05  WK-C-XSEQ-CLASS          PIC X(01).
      *                        "A" = ACCOUNT, "E" = EVENT, "R" = RESV
           05  WK-C-XSEQ-NEWID          PIC X(36).

           EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-XSEQ-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           MOVE SPACES              TO WK-C-XSEQ-NEWID.

           EVALUATE WK-C-XSEQ-CLASS
              WHEN "A"
                 ADD 1 TO WK-N-ACCT-CTR
                 MOVE WK-N-ACCT-CTR  TO WK-C-ID-DIGITS
              WHEN "E"
                 ADD 1 TO WK-N-EVENT-CTR
                 MOVE WK-N-EVENT-CTR TO WK-C-ID-DIGITS
LXS04         WHEN "R"
LXS04            ADD 1 TO WK-N-RSVN-CTR
LXS04            MOVE WK-N-RSVN-CTR  TO WK-C-ID-DIGITS
              WHEN OTHER
                 GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-EVALUATE.

           MOVE WK-C-XSEQ-CLASS      TO WK-C-ID-CLASS.
           STRING WK-C-ID-PAD        DELIMITED BY SIZE
                  WK-C-ID-DIGITS     DELIMITED BY SIZE
                  INTO WK-C-XSEQ-NEWID.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGXSEQ ****************
      ******************************************************************
