      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGVTXN.
       AUTHOR.         MATILDA WEE TL.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   10 JUL 1989.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK AND MAINTAIN
      *               THE PROCESSED-TRANSACTION (IDEMPOTENCY) TABLE
      *               FOR CREDIT, DEBIT AND RESERVE COMMANDS.  A
      *               COMMAND IS KEYED BY (ACCOUNT-ID, TRANSACTION-ID);
      *               A REPEAT WITH THE SAME FINGERPRINT IS A TRUE
      *               REPLAY, A REPEAT WITH A DIFFERENT FINGERPRINT IS
      *               A TRANSACTION-ID COLLISION.
      *NOTE        :  THE REGISTRY IS A SEQUENTIAL SEARCH OF THE
      *               IN-MEMORY WK-PTXN-TABLE-AREA (SEE LDGPTXN) -
      *               IT HAS NO DATABASE FILE OF ITS OWN UNTIL
      *               LDGBATCH REWRITES IT AT END OF JOB.
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * LVT05 - VENDJK  - 09/08/2026 - WPL-4405
      *                 - B000-LOOKUP-ROW NOW EXITS IMMEDIATELY WHEN
      *                   THE REGISTRY IS EMPTY INSTEAD OF RUNNING AN
      *                   EMPTY VARYING LOOP ON THE FIRST COMMAND OF
      *                   THE RUN.
      *----------------------------------------------------------------*
      * LVT04 - CMPWNL  - 08/07/2012 - WPL-2360
      *                 - C000-REGISTER-ROW NOW REJECTS WITH PTXN-
      *                   TABLE-FULL INSTEAD OF SILENTLY RUNNING PAST
      *                   THE END OF THE 5000-ROW TABLE.
      *----------------------------------------------------------------*
      * LVT03 - TMPQRV  - 09/02/1999 - WPL-0910
      *                 - Y2K - GAVE THE MATCH-SWITCH A REDEFINES TO
      *                   MATCH THE SUBSCRIPT'S SO BOTH COULD BE HEX-
      *                   DUMPED TOGETHER DURING THE CENTURY-ROLLOVER
      *                   SOAK TEST.
      *----------------------------------------------------------------*
      * LVT02 - VENAL7  - 26/04/1993 - WPL-0340
      *                 - A TRUE REPLAY NOW HANDS BACK THE STORED
      *                   FINGERPRINT AND OCCURRED-AT STAMP TOO, NOT
      *                   JUST A FRESH REGISTER, SO THE CALLER CAN
      *                   TELL A REPLAY FROM A COLLISION WITHOUT A
      *                   SECOND LOOKUP.
      *----------------------------------------------------------------*
      * LVT01 - MATILDA WEE TL - 10/07/1989 - WPL-0040
      *                 - INITIAL VERSION.  CALLED ROUTINE TO CHECK
      *                   AND MAINTAIN THE PROCESSED-TRANSACTION
      *                   (IDEMPOTENCY) TABLE.
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - THE REGISTRY IS HELD IN WK-PTXN-TABLE-AREA FOR THE
      * LIFE OF THE RUN UNIT; LDGBATCH LOADS AND REWRITES IT.

       DATA DIVISION.
       FILE SECTION.
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM LDGVTXN **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WK-N-VTXN-SUBSCR                PIC 9(07) COMP-3 VALUE ZEROS.
       01  WK-C-VTXN-MATCH-SW               PIC X(01) VALUE "N".
           88  WK-C-VTXN-ROW-MATCHED        VALUE "Y".
LVT03  01  WK-C-VTXN-MATCH-SW-R REDEFINES WK-C-VTXN-MATCH-SW.
LVT03      05  FILLER                       PIC X(01).

       01  WK-C-VTXN-KEY-AREA.
           05  WK-C-VTXN-KEY-ACCTID         PIC X(36).
           05  WK-C-VTXN-KEY-TXNID          PIC X(36).
       01  WK-C-VTXN-KEY-AREA-R REDEFINES WK-C-VTXN-KEY-AREA.
           05  WK-C-VTXN-KEY-COMBINED       PIC X(72).

LVT03  01  WK-N-VTXN-SUBSCR-R REDEFINES WK-N-VTXN-SUBSCR.
LVT03      05  FILLER                       PIC X(04).

      *****************
       LINKAGE SECTION.
      *****************
       01  WK-C-VTXN-RECORD.
           05  WK-C-VTXN-INPUT.
               10  WK-C-VTXN-OP             PIC X(08).
      *                        "LOOKUP" OR "REGISTER"
               10  WK-C-VTXN-ACCTID         PIC X(36).
               10  WK-C-VTXN-TXNID          PIC X(36).
               10  WK-C-VTXN-FINGERPRINT    PIC X(40).
               10  WK-C-VTXN-OCCURRED-AT    PIC X(26).
           05  WK-C-VTXN-OUTPUT.
               10  WK-C-VTXN-FOUND          PIC X(01).
               10  WK-C-VTXN-OUT-FINGERPRINT PIC X(40).
               10  WK-C-VTXN-OUT-OCCURRED-AT PIC X(26).
               10  WK-C-VTXN-ERROR-CD       PIC X(20).

      * THE IDEMPOTENCY REGISTRY TABLE - OWNED BY LDGBATCH'S WORKING-
      * STORAGE AND PASSED DOWN BY REFERENCE SO EVERY CALL SEES THE
      * ROWS THE PRIOR CALL LEFT BEHIND.
           COPY LDGCMTB.

           EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VTXN-RECORD
                                 WK-PTXN-TABLE-AREA.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           MOVE SPACES                TO WK-C-VTXN-ERROR-CD
                                          WK-C-VTXN-OUT-FINGERPRINT
                                          WK-C-VTXN-OUT-OCCURRED-AT.
           MOVE "N"                   TO WK-C-VTXN-FOUND.

           EVALUATE WK-C-VTXN-OP
              WHEN "LOOKUP"
                 PERFORM B000-LOOKUP-ROW
                    THRU B099-LOOKUP-ROW-EX
              WHEN "REGISTER"
                 PERFORM B000-LOOKUP-ROW
                    THRU B099-LOOKUP-ROW-EX
                 IF WK-C-VTXN-FOUND = "N"
                    PERFORM C000-REGISTER-ROW
                       THRU C099-REGISTER-ROW-EX
                 END-IF
              WHEN OTHER
                 MOVE "INVALID-VTXN-OPERATION" TO WK-C-VTXN-ERROR-CD
           END-EVALUATE.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-LOOKUP-ROW.
      *---------------------------------------------------------------*
           MOVE "N"                   TO WK-C-VTXN-FOUND
                                          WK-C-VTXN-MATCH-SW.
LVT05      IF WK-PTXN-COUNT = ZEROS
LVT05         GO TO B099-LOOKUP-ROW-EX.

           PERFORM B010-LOOKUP-ONE-ROW
              THRU B010-LOOKUP-ONE-ROW-EX
              VARYING WK-N-VTXN-SUBSCR FROM 1 BY 1
                UNTIL WK-N-VTXN-SUBSCR > WK-PTXN-COUNT
                   OR WK-C-VTXN-ROW-MATCHED.

       B099-LOOKUP-ROW-EX.
           EXIT.

      *---------------------------------------------------------------*
       B010-LOOKUP-ONE-ROW.
      *---------------------------------------------------------------*
           IF WK-PTXN-T-ACCTID (WK-N-VTXN-SUBSCR) = WK-C-VTXN-ACCTID
              AND WK-PTXN-T-TXNID (WK-N-VTXN-SUBSCR) = WK-C-VTXN-TXNID
              MOVE "Y" TO WK-C-VTXN-FOUND
                          WK-C-VTXN-MATCH-SW
LVT02         MOVE WK-PTXN-T-FINGERPRINT (WK-N-VTXN-SUBSCR)
LVT02                     TO WK-C-VTXN-OUT-FINGERPRINT
LVT02         MOVE WK-PTXN-T-OCCURRED-AT (WK-N-VTXN-SUBSCR)
LVT02                     TO WK-C-VTXN-OUT-OCCURRED-AT
           END-IF.

       B010-LOOKUP-ONE-ROW-EX.
           EXIT.

      *---------------------------------------------------------------*
       C000-REGISTER-ROW.
      *---------------------------------------------------------------*
LVT04      IF WK-PTXN-COUNT NOT < 5000
LVT04         MOVE "PTXN-TABLE-FULL" TO WK-C-VTXN-ERROR-CD
LVT04         GO TO C099-REGISTER-ROW-EX.

           ADD 1 TO WK-PTXN-COUNT.
           MOVE WK-C-VTXN-ACCTID
               TO WK-PTXN-T-ACCTID (WK-PTXN-COUNT).
           MOVE WK-C-VTXN-TXNID
               TO WK-PTXN-T-TXNID (WK-PTXN-COUNT).
           MOVE WK-C-VTXN-FINGERPRINT
               TO WK-PTXN-T-FINGERPRINT (WK-PTXN-COUNT).
           MOVE WK-C-VTXN-OCCURRED-AT
               TO WK-PTXN-T-OCCURRED-AT (WK-PTXN-COUNT).
           MOVE WK-C-VTXN-FINGERPRINT  TO WK-C-VTXN-OUT-FINGERPRINT.
           MOVE WK-C-VTXN-OCCURRED-AT  TO WK-C-VTXN-OUT-OCCURRED-AT.

       C099-REGISTER-ROW-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGVTXN ****************
      ******************************************************************
