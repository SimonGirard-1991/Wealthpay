      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     LDGVMNY.
       AUTHOR.         VENDJK.
       INSTALLATION.   WEALTHPAY BATCH SYSTEMS.
       DATE-WRITTEN.   11 NOV 1985.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED.
      *----------------------------------------------------------------*
      *DESCRIPTION : COMMON MODULE TO VALIDATE A SUPPORTED CURRENCY
      *              CODE, NORMALIZE AN AMOUNT TO THAT CURRENCY'S
      *              FRACTION DIGITS USING ROUND-HALF-EVEN, AND ADD,
      *              SUBTRACT OR COMPARE TWO AMOUNTS OF THE SAME
      *              CURRENCY.
      *NOTE        : THE LEDGER CURRENCY SET IS SMALL AND FIXED, SO IT
      *              IS CARRIED AS A WORKING-STORAGE TABLE RATHER THAN
      *              A KEYED DATABASE FILE - NO FILE IS OPENED BY THIS
      *              MODULE.
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      * MOD.#   INIT    DATE        DESCRIPTION
      * ------  ------  ----------  -----------------------------------
      * LVM05   VENDJK  09/08/2026 - WPL-4404
      *                             - ROUND-HALF-EVEN REPLACED THE OLD
      *                               ROUND-HALF-UP ON THE NORMALIZE
      *                               ENTRY POINT TO MATCH THE WAY THE
      *                               SETTLEMENT FILES ROUND.
      * ------  ------  ----------  -----------------------------------
      * LVM04   CMPWNL  30/07/2009 - WPL-2140
      *                             - ADDED THE COMPARE ENTRY POINT SO
      *                               CALLERS STOP ROLLING THEIR OWN
      *                               SIGN COMPARISON ON TWO AMOUNTS
      *                               OF THE SAME CURRENCY.
      * ------  ------  ----------  -----------------------------------
      * LVM03   TMPQRV  12/03/2001 - WPL-1090
      *                             - Y2K FOLLOW-UP - THE CENTS-TOTAL
      *                               ACCUMULATOR WAS SIZED FOR A
      *                               SINGLE DAY'S RUN; WIDENED AFTER
      *                               A YEAR-END RUN OVERFLOWED IT.
      * ------  ------  ----------  -----------------------------------
      * LVM02   VENBTK  04/06/1993 - WPL-0430
      *                             - MOVED THE CURRENCY-MISMATCH CHECK
      *                               OUT TO THE CALLING RULE PARAGRAPH
      *                               SO E000-ADD-AMOUNTS NO LONGER
      *                               NEEDS ITS OWN COPY OF THE
      *                               CURRENCY TABLE JUST TO COMPARE
      *                               TWO CODES.
      * ------  ------  ----------  -----------------------------------
      * LVM01   VENDJK  11/11/1985 - WPL-0020
      *                             - INITIAL VERSION - CURRENCY TABLE,
      *                               NORMALIZE, ADD, SUBTRACT, COMPARE.
      *----------------------------------------------------------------*
              EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      * NO FILES - THE CURRENCY TABLE IS BUILT ONCE IN WORKING STORAGE.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                       PIC X(24) VALUE
           "** PROGRAM LDGVMNY  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY LDGCMWS.

       01  WK-C-WORK-AREA.
           05  WK-C-FOUND               PIC X(01) VALUE "Y".
           05  WK-C-NOT-FOUND           PIC X(01) VALUE "N".

      *----------------------------------------------------------------*
      * SUPPORTED-CURRENCY TABLE - CODE PLUS FRACTION-DIGIT COUNT.
      * LOADED BY VALUE CLAUSE AT INITIAL STATE; SEARCHED SEQUENTIALLY.
      *----------------------------------------------------------------*
       01  WK-CUY-TABLE-AREA.
           05  WK-CUY-ENTRY OCCURS 26 TIMES INDEXED BY WK-CUY-IX.
               10  WK-CUY-T-CODE        PIC X(03).
               10  WK-CUY-T-FRACDIG     PIC 9(01).
           05  FILLER REDEFINES WK-CUY-ENTRY OCCURS 26 TIMES.
               10  WK-CUY-SEED          PIC X(04).

       01  WK-CUY-SEED-TABLE.
           05  FILLER  PIC X(04) VALUE "USD2".
           05  FILLER  PIC X(04) VALUE "AED2".
           05  FILLER  PIC X(04) VALUE "AUD2".
           05  FILLER  PIC X(04) VALUE "CAD2".
           05  FILLER  PIC X(04) VALUE "CHF2".
           05  FILLER  PIC X(04) VALUE "CNH2".
           05  FILLER  PIC X(04) VALUE "CZK2".
           05  FILLER  PIC X(04) VALUE "DKK2".
           05  FILLER  PIC X(04) VALUE "EUR2".
           05  FILLER  PIC X(04) VALUE "GBP2".
           05  FILLER  PIC X(04) VALUE "HKD2".
           05  FILLER  PIC X(04) VALUE "HUF2".
           05  FILLER  PIC X(04) VALUE "ILS2".
           05  FILLER  PIC X(04) VALUE "JPY0".
           05  FILLER  PIC X(04) VALUE "KRW0".
           05  FILLER  PIC X(04) VALUE "MXN2".
           05  FILLER  PIC X(04) VALUE "MYR2".
           05  FILLER  PIC X(04) VALUE "NOK2".
           05  FILLER  PIC X(04) VALUE "NZD2".
           05  FILLER  PIC X(04) VALUE "PLN2".
           05  FILLER  PIC X(04) VALUE "SAR2".
           05  FILLER  PIC X(04) VALUE "SEK2".
           05  FILLER  PIC X(04) VALUE "SGD2".
           05  FILLER  PIC X(04) VALUE "TRY2".
           05  FILLER  PIC X(04) VALUE "TWD0".
           05  FILLER  PIC X(04) VALUE "ZAR2".

      *----------------------------------------------------------------*
      * AMOUNT-SPLITTING WORK AREA FOR NORMALIZE (ROUND-HALF-EVEN).
      *----------------------------------------------------------------*
       01  WK-N-MNY-CENTS-TOTAL         PIC S9(15) COMP-3.
LVM03  01  WK-N-MNY-CENTS-TOTAL-R REDEFINES WK-N-MNY-CENTS-TOTAL.
           05  FILLER                  PIC X(08).

       01  WK-N-MNY-WORK.
           05  WK-N-MNY-WHOLE-UNITS     PIC S9(13) COMP-3.
           05  WK-N-MNY-CENTS-REM       PIC S9(03) COMP-3.
           05  WK-N-MNY-ABS-REM         PIC 9(03)  COMP-3.
           05  WK-N-MNY-ROUNDED-WHOLE   PIC S9(13) COMP-3.

       01  WK-N-MNY-OP1-CENTS           PIC S9(15) COMP-3.
       01  WK-N-MNY-OP2-CENTS           PIC S9(15) COMP-3.
       01  WK-N-MNY-RESULT-CENTS        PIC S9(15) COMP-3.
       01  WK-N-MNY-RESULT-CENTS-R REDEFINES WK-N-MNY-RESULT-CENTS.
           05  FILLER                  PIC X(08).

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-MNY-RECORD.
           05  WK-C-MNY-INPUT.
               10  WK-C-MNY-OP          PIC X(06).
      *                        "VALCUY", "NORM", "ADD", "SUB", "CMP"
               10  WK-C-MNY-CUYCD       PIC X(03).
               10  WK-C-MNY-AMOUNT-1    PIC S9(13)V9(2).
               10  WK-C-MNY-AMOUNT-2    PIC S9(13)V9(2).
           05  WK-C-MNY-OUTPUT.
               10  WK-C-MNY-FOUND       PIC X(01).
               10  WK-C-MNY-FRACDIG     PIC 9(01).
               10  WK-C-MNY-RESULT-AMT  PIC S9(13)V9(2).
               10  WK-C-MNY-COMPARE     PIC X(01).
      *                        "<", "=", ">"
               10  WK-C-MNY-ERROR-CD    PIC X(20).

           EJECT
      *******************************************
       PROCEDURE DIVISION USING WK-C-MNY-RECORD.
      *******************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-MAIN-PROCESSING
              THRU B099-MAIN-PROCESSING-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-START-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           MOVE SPACES               TO WK-C-MNY-ERROR-CD.
           MOVE "N"                  TO WK-C-MNY-FOUND.
           MOVE ZEROS                TO WK-C-MNY-FRACDIG
                                         WK-C-MNY-RESULT-AMT.
           MOVE SPACES                TO WK-C-MNY-COMPARE.

           PERFORM B010-LOAD-CURRENCY-TABLE
              THRU B010-LOAD-CURRENCY-TABLE-EX.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           EVALUATE WK-C-MNY-OP
              WHEN "VALCUY"
                 PERFORM C000-LOOKUP-CURRENCY
                    THRU C099-LOOKUP-CURRENCY-EX
              WHEN "NORM"
                 PERFORM C000-LOOKUP-CURRENCY
                    THRU C099-LOOKUP-CURRENCY-EX
                 IF WK-C-MNY-FOUND = "Y"
                    PERFORM D000-NORMALIZE-AMOUNT
                       THRU D099-NORMALIZE-AMOUNT-EX
                 END-IF
              WHEN "ADD"
                 PERFORM E000-ADD-AMOUNTS
                    THRU E099-ADD-AMOUNTS-EX
              WHEN "SUB"
                 PERFORM E000-ADD-AMOUNTS
                    THRU E099-ADD-AMOUNTS-EX
              WHEN "CMP"
                 PERFORM F000-COMPARE-AMOUNTS
                    THRU F099-COMPARE-AMOUNTS-EX
              WHEN OTHER
                 MOVE "INVALID-MONEY-OPERATION" TO WK-C-MNY-ERROR-CD
           END-EVALUATE.

       B099-MAIN-PROCESSING-EX.
           EXIT.

      *---------------------------------------------------------------*
       B010-LOAD-CURRENCY-TABLE.
      *---------------------------------------------------------------*
           PERFORM B011-LOAD-ONE-CURRENCY
              THRU B011-LOAD-ONE-CURRENCY-EX
              VARYING WK-CUY-IX FROM 1 BY 1
                UNTIL WK-CUY-IX > 26.

       B010-LOAD-CURRENCY-TABLE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B011-LOAD-ONE-CURRENCY.
      *---------------------------------------------------------------*
           MOVE WK-CUY-SEED (WK-CUY-IX) TO WK-CUY-T-CODE (WK-CUY-IX)
                                            WK-CUY-T-FRACDIG (WK-CUY-IX).

       B011-LOAD-ONE-CURRENCY-EX.
           EXIT.

      *---------------------------------------------------------------*
       C000-LOOKUP-CURRENCY.
      *---------------------------------------------------------------*
           MOVE "N"                  TO WK-C-MNY-FOUND.
           MOVE ZEROS                TO WK-C-MNY-FRACDIG.
           PERFORM C010-LOOKUP-ONE-CURRENCY
              THRU C010-LOOKUP-ONE-CURRENCY-EX
              VARYING WK-CUY-IX FROM 1 BY 1
                UNTIL WK-CUY-IX > 26
                   OR WK-C-MNY-FOUND = "Y".
           IF WK-C-MNY-FOUND = "N"
              MOVE "UNSUPPORTED-CURRENCY" TO WK-C-MNY-ERROR-CD
           END-IF.

       C099-LOOKUP-CURRENCY-EX.
           EXIT.

      *---------------------------------------------------------------*
       C010-LOOKUP-ONE-CURRENCY.
      *---------------------------------------------------------------*
           IF WK-CUY-T-CODE (WK-CUY-IX) = WK-C-MNY-CUYCD
              MOVE "Y" TO WK-C-MNY-FOUND
              MOVE WK-CUY-T-FRACDIG (WK-CUY-IX) TO WK-C-MNY-FRACDIG
           END-IF.

       C010-LOOKUP-ONE-CURRENCY-EX.
           EXIT.

      *---------------------------------------------------------------*
       D000-NORMALIZE-AMOUNT.
      *---------------------------------------------------------------*
      *    ROUND-HALF-EVEN TO THE CURRENCY'S FRACTION DIGITS.  THE
      *    INCOMING AMOUNT IS ALWAYS CARRIED AT 2 DECIMALS (S9(13)V99);
      *    WHEN THE CURRENCY TAKES ZERO DECIMALS THE CENTS ARE ROLLED
      *    INTO THE WHOLE-UNIT PART BY ROUND-HALF-EVEN, NOT TRUNCATED.
           MOVE WK-C-MNY-AMOUNT-1      TO WK-N-MNY-CENTS-TOTAL.

           IF WK-C-MNY-FRACDIG = 2
              MOVE WK-C-MNY-AMOUNT-1   TO WK-C-MNY-RESULT-AMT
              GO TO D099-NORMALIZE-AMOUNT-EX
           END-IF.

           DIVIDE WK-N-MNY-CENTS-TOTAL BY 100
              GIVING WK-N-MNY-WHOLE-UNITS
              REMAINDER WK-N-MNY-CENTS-REM.

           IF WK-N-MNY-CENTS-REM < 0
              COMPUTE WK-N-MNY-ABS-REM = 0 - WK-N-MNY-CENTS-REM
           ELSE
              MOVE WK-N-MNY-CENTS-REM TO WK-N-MNY-ABS-REM
           END-IF.

           MOVE WK-N-MNY-WHOLE-UNITS   TO WK-N-MNY-ROUNDED-WHOLE.

LVM05      EVALUATE TRUE
LVM05         WHEN WK-N-MNY-ABS-REM < 50
LVM05            CONTINUE
LVM05         WHEN WK-N-MNY-ABS-REM > 50
LVM05            PERFORM D010-ROUND-AWAY-FROM-ZERO
LVM05               THRU D010-ROUND-AWAY-FROM-ZERO-EX
LVM05         WHEN OTHER
LVM05            IF (WK-N-MNY-WHOLE-UNITS / 2) * 2 = WK-N-MNY-WHOLE-UNITS
LVM05               CONTINUE
LVM05            ELSE
LVM05               PERFORM D010-ROUND-AWAY-FROM-ZERO
LVM05                  THRU D010-ROUND-AWAY-FROM-ZERO-EX
LVM05            END-IF
LVM05      END-EVALUATE.

           COMPUTE WK-N-MNY-CENTS-TOTAL = WK-N-MNY-ROUNDED-WHOLE * 100.
           MOVE WK-N-MNY-CENTS-TOTAL   TO WK-C-MNY-RESULT-AMT.

       D099-NORMALIZE-AMOUNT-EX.
           EXIT.

      *---------------------------------------------------------------*
       D010-ROUND-AWAY-FROM-ZERO.
      *---------------------------------------------------------------*
           IF WK-N-MNY-WHOLE-UNITS < 0 OR
              (WK-N-MNY-WHOLE-UNITS = 0 AND WK-N-MNY-CENTS-REM < 0)
              COMPUTE WK-N-MNY-ROUNDED-WHOLE = WK-N-MNY-WHOLE-UNITS - 1
           ELSE
              COMPUTE WK-N-MNY-ROUNDED-WHOLE = WK-N-MNY-WHOLE-UNITS + 1
           END-IF.

       D010-ROUND-AWAY-FROM-ZERO-EX.
           EXIT.

      *---------------------------------------------------------------*
       E000-ADD-AMOUNTS.
      *---------------------------------------------------------------*
      *    CALLER HAS ALREADY MATCHED THE TWO AMOUNTS' CURRENCY CODES
      *    BEFORE CALLING - A MISMATCH IS RAISED AS CURRENCY-MISMATCH
      *    BY THE CALLING RULE PARAGRAPH, NOT HERE.
LVM02      MOVE WK-C-MNY-AMOUNT-1      TO WK-N-MNY-OP1-CENTS.
           MOVE WK-C-MNY-AMOUNT-2      TO WK-N-MNY-OP2-CENTS.

           IF WK-C-MNY-OP = "ADD"
              ADD WK-N-MNY-OP1-CENTS WK-N-MNY-OP2-CENTS
                 GIVING WK-N-MNY-RESULT-CENTS
           ELSE
              SUBTRACT WK-N-MNY-OP2-CENTS FROM WK-N-MNY-OP1-CENTS
                 GIVING WK-N-MNY-RESULT-CENTS
           END-IF.

           MOVE WK-N-MNY-RESULT-CENTS  TO WK-C-MNY-RESULT-AMT.

       E099-ADD-AMOUNTS-EX.
           EXIT.

      *---------------------------------------------------------------*
LVM04  F000-COMPARE-AMOUNTS.
      *---------------------------------------------------------------*
           EVALUATE TRUE
              WHEN WK-C-MNY-AMOUNT-1 < WK-C-MNY-AMOUNT-2
                 MOVE "<" TO WK-C-MNY-COMPARE
              WHEN WK-C-MNY-AMOUNT-1 > WK-C-MNY-AMOUNT-2
                 MOVE ">" TO WK-C-MNY-COMPARE
              WHEN OTHER
                 MOVE "=" TO WK-C-MNY-COMPARE
           END-EVALUATE.

       F099-COMPARE-AMOUNTS-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  LDGVMNY ****************
      ******************************************************************
